000100******************************************************************        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID. 8-5-URBANREPORT.                                             
000130 AUTHOR. M. DUBOIS.                                                       
000140 INSTALLATION. DIRECTION DES STATISTIQUES MONDIALES.                      
000150 DATE-WRITTEN. 05/09/1990.                                                
000160 DATE-COMPILED.                                                           
000170 SECURITY. INTERNAL USE ONLY - GEOGRAPHY EXTRACT UNIT.                    
000180******************************************************************        
000190*  CHANGE LOG                                                             
000200*  ----------                                                             
000210*  05/09/1990  M.DUBOIS    PR-0099  INITIAL WRITE-UP. TWO                 
000220*                                   ACCUMULATOR TABLES - ONE FOR          
000230*                                   TOTAL POPULATION, ONE FOR             
000240*                                   THE PART LIVING IN CITIES -           
000250*                                   ONE SLOT PER CONTINENT.               
000260*  22/03/1993  M.DUBOIS    PR-0163  DROPPED THE THREE RANDOM              
000270*                                   INDEXED FILES - CONTINENT             
000280*                                   TABLE NOW SEEDED AT COMPILE           
000290*                                   TIME INSTEAD, SINCE THE SET           
000300*                                   OF CONTINENTS NEVER CHANGES           
000310*                                   FROM ONE RUN TO THE NEXT.             
000320*  27/08/1998  P.NGUYEN    Y2K-045  YEAR 2000 REVIEW. NO 2-DIGIT          
000330*                                   YEAR FIELDS. SIGNED OFF.              
000340*  19/03/2004  S.OKORO     CR-1140  DIVIDE-BY-ZERO GUARD ADDED -          
000350*                                   ANTARCTICA HAS NO CITY ROWS           
000360*                                   AND WAS ABENDING THE RUN.             
000370*  02/11/2009  R.DUBOIS    PR-1301  DESK NOW WANTS ONE-OFF FIGURES        
000380*                                   FOR A SINGLE REGION, COUNTRY          
000390*                                   OR CITY WITHOUT WAITING FOR           
000400*                                   THE FULL SEVEN-CONTINENT RUN.         
000410*                                   ADDED AN AD HOC LOOKUP PATH,          
000420*                                   SWITCHED BY UPSI-1, THAT SITS         
000430*                                   ALONGSIDE THE CONTROL-BREAK           
000440*                                   LOOP RATHER THAN INSIDE IT.           
000450*                                   COUNTRY TABLE WIDENED TO CARRY        
000460*                                   REGION AND POPULATION SO THE          
000470*                                   LOOKUP NEVER REREADS THE              
000480*                                   COUNTRY FILE A SECOND TIME.           
000490******************************************************************        
000500 ENVIRONMENT DIVISION.                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SPECIAL-NAMES.                                                           
000530     C01 IS TOP-OF-FORM                                                   
000540     UPSI-0 ON STATUS IS TOPN-REQUESTED                                   
000550            OFF STATUS IS TOPN-NOT-REQUESTED                              
000560     UPSI-1 ON STATUS IS ADHOC-REQUESTED                                  
000570            OFF STATUS IS ADHOC-NOT-REQUESTED.                            
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600     SELECT COUNTRY-FILE ASSIGN TO "COUNTRY"                              
000610         ORGANIZATION LINE SEQUENTIAL                                     
000620         FILE STATUS IS WSS-COUNTRY-STATUS.                               
000630     SELECT CITY-FILE ASSIGN TO "CITY"                                    
000640         ORGANIZATION LINE SEQUENTIAL                                     
000650         FILE STATUS IS WSS-CITY-STATUS.                                  
000660     SELECT MD-URBAN-FILE ASSIGN TO "MDURBAN"                             
000670         ORGANIZATION LINE SEQUENTIAL                                     
000680         FILE STATUS IS WSS-MD-STATUS.                                    
000690******************************************************************        
000700 DATA DIVISION.                                                           
000710 FILE SECTION.                                                            
000720 FD  COUNTRY-FILE.                                                        
000730 01  CO-ENREG.                                                            
000740     05 CO-CODE                  PIC X(3).                                
000750     05 CO-NAME                  PIC X(52).                               
000760     05 CO-CONTINENT             PIC X(20).                               
000770     05 CO-REGION                PIC X(26).                               
000780     05 CO-POPULATION            PIC 9(9).                                
000790     05 CO-CAPITAL                PIC 9(9).                               
000800     05 FILLER                   PIC X(11).                               
000810 FD  CITY-FILE.                                                           
000820 01  CI-ENREG.                                                            
000830     05 CI-ID                    PIC 9(9).                                
000840     05 CI-NAME                  PIC X(35).                               
000850     05 CI-COUNTRY-CODE          PIC X(3).                                
000860     05 CI-DISTRICT              PIC X(20).                               
000870     05 CI-POPULATION            PIC 9(9).                                
000880     05 CI-IS-CAPITAL            PIC 9(1).                                
000890         88 CI-CAPITAL-YES           VALUE 1.                             
000900         88 CI-CAPITAL-NO            VALUE 0.                             
000910     05 FILLER                   PIC X(23).                               
000920 FD  MD-URBAN-FILE.                                                       
000930 01  MD-URBAN-LINE.                                                       
000940     05 MD-URBAN-TEXT             PIC X(120).                             
000950     05 FILLER                    PIC X(10).                              
000960******************************************************************        
000970 WORKING-STORAGE SECTION.                                                 
000980*    FILE STATUS WORK FIELDS - STAND-ALONE 77-LEVEL ITEMS PER             
000990*    THE SHOP'S OWN HABIT, ONE PER FILE, RATHER THAN GROUPED              
001000*    UNDER A COMMON 01.                                                   
001010 77  WSS-COUNTRY-STATUS       PIC 9(02).                                  
001020     88 WSS-COUNTRY-OK           VALUE 00.                                
001030     88 WSS-COUNTRY-EOF          VALUE 10.                                
001040 77  WSS-CITY-STATUS          PIC 9(02).                                  
001050     88 WSS-CITY-OK              VALUE 00.                                
001060     88 WSS-CITY-EOF             VALUE 10.                                
001070 77  WSS-MD-STATUS            PIC 9(02).                                  
001080     88 WSS-MD-OK                VALUE 00.                                
001090 01  WSS-SWITCHES.                                                        
001100     05 WSS-ROWS-FOUND-SW        PIC X(1) VALUE SPACE.                    
001110         88 WSS-NO-ROWS-FOUND        VALUE "Y".                           
001120     05 FILLER                   PIC X(1).                                
001130 01  WSS-COUNTERS.                                                        
001140     05 WSS-COUNTRY-COUNT        PIC 9(4) COMP VALUE ZERO.                
001150     05 WSS-COUNTRY-IDX          PIC 9(4) COMP VALUE ZERO.                
001160     05 WSS-CONT-IDX             PIC 9(1) COMP VALUE ZERO.                
001170     05 FILLER                   PIC X(1).                                
001180*    IN-MEMORY COUNTRY TABLE (NO KSDS AVAILABLE) - CARRIES                
001190*    THE CONTINENT NAME FORWARD TO THE CITY PASS SO THE CITY              
001200*    FILE DOES NOT HAVE TO BE JOINED BACK TO THE COUNTRY FILE             
001210*    A SECOND TIME. REGION AND POPULATION ARE CARRIED TOO, FOR            
001220*    THE AD HOC REGION/COUNTRY LOOKUP BELOW. INPUT MUST ARRIVE            
001230*    SORTED BY CODE ASCENDING FOR SEARCH ALL TO WORK.                     
001240 01  WSS-COUNTRY-TABLE.                                                   
001250     05 WCE-ENTRY OCCURS 300 TIMES                                        
001260             ASCENDING KEY IS WCE-CODE                                    
001270             INDEXED BY WCE-IDX.                                          
001280         10 WCE-CODE              PIC X(3).                               
001290         10 WCE-CONTINENT         PIC X(20).                              
001300         10 WCE-REGION            PIC X(26).                              
001310         10 WCE-POPULATION        PIC 9(9).                               
001320         10 FILLER                PIC X(2).                               
001330*    WHOLE-TABLE ALPHA ALIAS - CLEARS ALL 300 SLOTS IN ONE                
001340*    MOVE BEFORE THE COUNTRY FILE IS RE-LOADED ON A RESTART.              
001350 01  WSS-COUNTRY-TABLE-ALPHA REDEFINES WSS-COUNTRY-TABLE                  
001360                                 PIC X(18000).                            
001370*    TWIN SEVEN-SLOT CONTINENT TABLES - ONE ACCUMULATES TOTAL             
001380*    COUNTRY POPULATION, THE OTHER ACCUMULATES CITY POPULATION            
001390*    FOR THE SAME CONTINENT. SLOT ORDER IS FIXED AT COMPILE TIME          
001400*    SINCE THE WORLD ONLY HAS SEVEN CONTINENTS AND THE DESK               
001410*    ALWAYS WANTS THEM IN THE SAME ORDER ON THE REPORT.                   
001420 01  WSS-CONTINENT-TABLE.                                                 
001430     05 WCN-ENTRY OCCURS 7 TIMES.                                         
001440         10 WCN-NAME               PIC X(20).                             
001450         10 WCN-TOTAL-POPULATION   PIC 9(11) VALUE ZERO.                  
001460         10 WCN-URBAN-POPULATION   PIC 9(11) VALUE ZERO.                  
001470         10 WCN-URBAN-PCT          PIC 9(3)V9(2) VALUE ZERO.              
001480         10 FILLER                 PIC X(3).                              
001490 01  WSS-CONTINENT-SEED-TABLE.                                            
001500     05 FILLER PIC X(20) VALUE "Africa".                                  
001510     05 FILLER PIC X(20) VALUE "Antarctica".                              
001520     05 FILLER PIC X(20) VALUE "Asia".                                    
001530     05 FILLER PIC X(20) VALUE "Europe".                                  
001540     05 FILLER PIC X(20) VALUE "North America".                           
001550     05 FILLER PIC X(20) VALUE "Oceania".                                 
001560     05 FILLER PIC X(20) VALUE "South America".                           
001570 01  WSS-CONTINENT-SEED-TABLE-R REDEFINES                                 
001580             WSS-CONTINENT-SEED-TABLE.                                    
001590     05 WCS-NAME OCCURS 7 TIMES  PIC X(20).                               
001600*    PRINT LINE FOR THE CONTINENT TABLE, WITH A WHOLE-LINE                
001610*    ALPHANUMERIC ALIAS SO IT CAN BE BLANKED IN ONE MOVE.                 
001620 01  PR-URBAN-LINE.                                                       
001630     05 PR-CONTINENT               PIC X(20).                             
001640     05 FILLER                     PIC X(1) VALUE SPACE.                  
001650     05 PR-TOTAL-POPULATION        PIC ZZ,ZZZ,ZZZ,ZZ9.                    
001660     05 FILLER                     PIC X(1) VALUE SPACE.                  
001670     05 PR-URBAN-POPULATION        PIC ZZ,ZZZ,ZZZ,ZZ9.                    
001680     05 FILLER                     PIC X(1) VALUE SPACE.                  
001690     05 PR-URBAN-PCT                PIC ZZ9.99.                           
001700 01  PR-URBAN-LINE-ALPHA REDEFINES PR-URBAN-LINE                          
001710                                 PIC X(56).                               
001720*    AD HOC SCOPE PARAMETER - SELECTOR BYTE PACKED WITH ITS               
001730*    VALUE, SAME SHAPE AS THE SCOPE PARAMETER ON THE OTHER                
001740*    EXTRACT PROGRAMS. FOR A COUNTRY SCOPE THE VALUE HOLDS THE            
001750*    THREE-CHARACTER COUNTRY CODE, LEFT-JUSTIFIED; FOR A REGION           
001760*    OR CITY SCOPE IT HOLDS THE FULL NAME. DESK CHANGES THE               
001770*    DEFAULT IN 1000-INITIALIZE AND RECOMPILES WHEN A NEW ONE-            
001780*    OFF FIGURE IS WANTED.                                                
001790 01  WSS-ADHOC-PARM.                                                      
001800     05 WSS-ADHOC-SELECTOR       PIC X(1) VALUE "W".                      
001810         88 ADHOC-WORLD              VALUE "W".                           
001820         88 ADHOC-REGION             VALUE "R".                           
001830         88 ADHOC-COUNTRY            VALUE "C".                           
001840         88 ADHOC-CITY               VALUE "T".                           
001850     05 WSS-ADHOC-VALUE          PIC X(30) VALUE SPACES.                  
001860     05 FILLER                   PIC X(1).                                
001870*    AD HOC RESULT ACCUMULATORS - ONE LOOKUP AT A TIME, SO NO             
001880*    TABLE IS NEEDED HERE THE WAY THE CONTINENT LOOP NEEDS ONE.           
001890 01  WSS-ADHOC-RESULT.                                                    
001900     05 WSS-ADHOC-POPULATION       PIC 9(11) VALUE ZERO.                  
001910     05 WSS-ADHOC-URBAN-POPULATION PIC 9(11) VALUE ZERO.                  
001920     05 WSS-ADHOC-URBAN-PCT        PIC 9(3)V9(2) VALUE ZERO.              
001930     05 WSS-ADHOC-FOUND-SW         PIC X(1) VALUE "N".                    
001940         88 WSS-ADHOC-CITY-FOUND       VALUE "Y".                         
001950         88 WSS-ADHOC-CITY-NOT-FOUND   VALUE "N".                         
001960     05 FILLER                     PIC X(1).                              
001970******************************************************************        
001980 PROCEDURE DIVISION.                                                      
001990*    MAIN LINE - COUNTRY TOTALS ARE ACCUMULATED FIRST, CITY               
002000*    TOTALS SECOND, THEN THE RATE IS COMPUTED AND THE REPORT              
002010*    WRITTEN BEFORE THE OPTIONAL AD HOC PATH RUNS.                        
002020 0000-MAIN-PROCEDURE.                                                     
002030     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
002040     PERFORM 2000-LOAD-COUNTRY-TABLE THRU 2000-EXIT.                      
002050     IF WSS-COUNTRY-COUNT = ZERO                                          
002060         DISPLAY "URBANREPORT - NO COUNTRY ROWS FOUND"                    
002070         SET WSS-NO-ROWS-FOUND TO TRUE                                    
002080     ELSE                                                                 
002090         PERFORM 3000-ACCUMULATE-URBAN-POPULATION                         
002100             THRU 3000-EXIT                                               
002110         PERFORM 4000-COMPUTE-URBAN-RATE THRU 4000-EXIT                   
002120         PERFORM 6000-PRODUCE-OUTPUT THRU 6000-EXIT                       
002130*        THE AD HOC PATH IS OPTIONAL - THE DESK RUNS IT ONLY              
002140*        WHEN A ONE-OFF FIGURE IS WANTED, NOT ON EVERY PASS.              
002150         IF ADHOC-REQUESTED                                               
002160             PERFORM 7000-ADHOC-LOOKUP THRU 7000-EXIT                     
002170         END-IF                                                           
002180     END-IF.                                                              
002190     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
002200     STOP RUN.                                                            
002210******************************************************************        
002220 1000-INITIALIZE.                                                         
002230     MOVE SPACES TO WSS-COUNTRY-TABLE-ALPHA.                              
002240     MOVE 1 TO WSS-CONT-IDX.                                              
002250     PERFORM 1100-SEED-ONE-CONTINENT THRU 1100-EXIT                       
002260         UNTIL WSS-CONT-IDX > 7.                                          
002270*    AD HOC SCOPE DEFAULTS TO THE WHOLE WORLD, NO VALUE NEEDED.           
002280*    CHANGE THESE TWO MOVES AND RECOMPILE FOR A REGION, COUNTRY           
002290*    OR CITY FIGURE.                                                      
002300     MOVE "W" TO WSS-ADHOC-SELECTOR.                                      
002310     MOVE SPACES TO WSS-ADHOC-VALUE.                                      
002320     MOVE ZERO TO WSS-ADHOC-POPULATION.                                   
002330     MOVE ZERO TO WSS-ADHOC-URBAN-POPULATION.                             
002340     SET WSS-ADHOC-CITY-NOT-FOUND TO TRUE.                                
002350     DISPLAY "URBAN REPORT - URBANISATION BY CONTINENT".                  
002360 1000-EXIT.                                                               
002370     EXIT.                                                                
002380*    ONE SLOT PER SEED NAME - BOTH ACCUMULATORS START AT ZERO             
002390*    AND FILL IN AS THE COUNTRY AND CITY FILES ARE READ BELOW.            
002400 1100-SEED-ONE-CONTINENT.                                                 
002410     MOVE WCS-NAME(WSS-CONT-IDX) TO WCN-NAME(WSS-CONT-IDX).               
002420     MOVE ZERO TO WCN-TOTAL-POPULATION(WSS-CONT-IDX).                     
002430     MOVE ZERO TO WCN-URBAN-POPULATION(WSS-CONT-IDX).                     
002440     ADD 1 TO WSS-CONT-IDX.                                               
002450 1100-EXIT.                                                               
002460     EXIT.                                                                
002470******************************************************************        
002480 2000-LOAD-COUNTRY-TABLE.                                                 
002490     OPEN INPUT COUNTRY-FILE.                                             
002500     IF NOT WSS-COUNTRY-OK                                                
002510         GO TO 9999-FILE-ERROR                                            
002520     END-IF.                                                              
002530     PERFORM 2100-LOAD-ONE-COUNTRY THRU 2100-EXIT                         
002540         UNTIL WSS-COUNTRY-EOF.                                           
002550     CLOSE COUNTRY-FILE.                                                  
002560 2000-EXIT.                                                               
002570     EXIT.                                                                
002580*    KEEPS CODE, CONTINENT, REGION AND POPULATION FOR THE CITY            
002590*    JOIN AND AD HOC LOOKUPS BELOW, AND ADDS THE ROW INTO ITS             
002600*    CONTINENT'S RUNNING TOTAL AS IT GOES.                                
002610 2100-LOAD-ONE-COUNTRY.                                                   
002620     READ COUNTRY-FILE                                                    
002630         AT END                                                           
002640             SET WSS-COUNTRY-EOF TO TRUE                                  
002650         NOT AT END                                                       
002660             ADD 1 TO WSS-COUNTRY-COUNT                                   
002670             ADD 1 TO WSS-COUNTRY-IDX                                     
002680             MOVE CO-CODE      TO WCE-CODE(WSS-COUNTRY-IDX)               
002690             MOVE CO-CONTINENT TO WCE-CONTINENT(WSS-COUNTRY-IDX)          
002700             MOVE CO-REGION    TO WCE-REGION(WSS-COUNTRY-IDX)             
002710             MOVE CO-POPULATION                                           
002720                  TO WCE-POPULATION(WSS-COUNTRY-IDX)                      
002730             PERFORM 2200-ADD-TO-CONTINENT-TOTAL                          
002740                 THRU 2200-EXIT                                           
002750     END-READ.                                                            
002760 2100-EXIT.                                                               
002770     EXIT.                                                                
002780*    ONLY SEVEN SLOTS TO WALK, SO A LINEAR SCAN IS PLENTY - NO            
002790*    NEED FOR A SEARCH ALL OVER SUCH A SHORT FIXED TABLE.                 
002800 2200-ADD-TO-CONTINENT-TOTAL.                                             
002810     MOVE 1 TO WSS-CONT-IDX.                                              
002820     PERFORM 2210-TEST-ONE-CONTINENT THRU 2210-EXIT                       
002830         UNTIL WSS-CONT-IDX > 7.                                          
002840 2200-EXIT.                                                               
002850     EXIT.                                                                
002860*    SETTING THE INDEX TO 8 IS THE SHOP'S WAY OF BREAKING OUT OF          
002870*    THE PERFORM UNTIL EARLY ON A MATCH, WITHOUT A GO TO.                 
002880 2210-TEST-ONE-CONTINENT.                                                 
002890     IF WCN-NAME(WSS-CONT-IDX) = CO-CONTINENT                             
002900         ADD CO-POPULATION                                                
002910             TO WCN-TOTAL-POPULATION(WSS-CONT-IDX)                        
002920         MOVE 8 TO WSS-CONT-IDX                                           
002930     ELSE                                                                 
002940         ADD 1 TO WSS-CONT-IDX                                            
002950     END-IF.                                                              
002960 2210-EXIT.                                                               
002970     EXIT.                                                                
002980******************************************************************        
002990 3000-ACCUMULATE-URBAN-POPULATION.                                        
003000     OPEN INPUT CITY-FILE.                                                
003010     IF NOT WSS-CITY-OK                                                   
003020         GO TO 9999-FILE-ERROR                                            
003030     END-IF.                                                              
003040     PERFORM 3100-ACCUMULATE-ONE-CITY THRU 3100-EXIT                      
003050         UNTIL WSS-CITY-EOF.                                              
003060     CLOSE CITY-FILE.                                                     
003070 3000-EXIT.                                                               
003080     EXIT.                                                                
003090*    ONE CITY ROW AT A TIME - THE COUNTRY JOIN BELOW FINDS THE            
003100*    CITY'S CONTINENT SO ITS POPULATION CAN BE ADDED TO THE               
003110*    RIGHT SLOT'S URBAN TOTAL.                                            
003120 3100-ACCUMULATE-ONE-CITY.                                                
003130     READ CITY-FILE                                                       
003140         AT END                                                           
003150             SET WSS-CITY-EOF TO TRUE                                     
003160         NOT AT END                                                       
003170             PERFORM 3200-JOIN-AND-ADD THRU 3200-EXIT                     
003180     END-READ.                                                            
003190 3100-EXIT.                                                               
003200     EXIT.                                                                
003210*    BINARY SEARCH THE COUNTRY TABLE FOR THE CITY'S COUNTRY               
003220*    CODE; A MISS IS IGNORED SINCE THE TWO FILES ARE NOT                  
003230*    GUARANTEED TO STAY IN STEP.                                          
003240 3200-JOIN-AND-ADD.                                                       
003250     SEARCH ALL WCE-ENTRY                                                 
003260         AT END                                                           
003270             CONTINUE                                                     
003280         WHEN WCE-CODE(WCE-IDX) = CI-COUNTRY-CODE                         
003290             PERFORM 3300-ADD-TO-CONTINENT-URBAN                          
003300                 THRU 3300-EXIT                                           
003310     END-SEARCH.                                                          
003320 3200-EXIT.                                                               
003330     EXIT.                                                                
003340*    SAME LINEAR SEVEN-SLOT SCAN AS 2200 ABOVE, THIS TIME                 
003350*    ADDING TO THE URBAN SIDE OF THE PAIR OF TABLES.                      
003360 3300-ADD-TO-CONTINENT-URBAN.                                             
003370     MOVE 1 TO WSS-CONT-IDX.                                              
003380     PERFORM 3310-TEST-ONE-CONTINENT THRU 3310-EXIT                       
003390         UNTIL WSS-CONT-IDX > 7.                                          
003400 3300-EXIT.                                                               
003410     EXIT.                                                                
003420*    SETTING THE INDEX TO 8 IS THE SHOP'S WAY OF BREAKING OUT             
003430*    OF THE PERFORM UNTIL EARLY ON A MATCH, WITHOUT A GO TO.              
003440 3310-TEST-ONE-CONTINENT.                                                 
003450     IF WCN-NAME(WSS-CONT-IDX) = WCE-CONTINENT(WCE-IDX)                   
003460         ADD CI-POPULATION                                                
003470             TO WCN-URBAN-POPULATION(WSS-CONT-IDX)                        
003480         MOVE 8 TO WSS-CONT-IDX                                           
003490     ELSE                                                                 
003500         ADD 1 TO WSS-CONT-IDX                                            
003510     END-IF.                                                              
003520 3310-EXIT.                                                               
003530     EXIT.                                                                
003540******************************************************************        
003550 4000-COMPUTE-URBAN-RATE.                                                 
003560     MOVE 1 TO WSS-CONT-IDX.                                              
003570     PERFORM 4100-COMPUTE-ONE-RATE THRU 4100-EXIT                         
003580         UNTIL WSS-CONT-IDX > 7.                                          
003590 4000-EXIT.                                                               
003600     EXIT.                                                                
003610*    A CONTINENT WITH NO POPULATION ROW - ANTARCTICA, MOST                
003620*    RUNS - MUST NOT ABEND ON A DIVIDE BY ZERO.                           
003630 4100-COMPUTE-ONE-RATE.                                                   
003640     IF WCN-TOTAL-POPULATION(WSS-CONT-IDX) = ZERO                         
003650         MOVE ZERO TO WCN-URBAN-PCT(WSS-CONT-IDX)                         
003660     ELSE                                                                 
003670         COMPUTE WCN-URBAN-PCT(WSS-CONT-IDX) ROUNDED =                    
003680             WCN-URBAN-POPULATION(WSS-CONT-IDX) * 100 /                   
003690             WCN-TOTAL-POPULATION(WSS-CONT-IDX)                           
003700     END-IF.                                                              
003710     ADD 1 TO WSS-CONT-IDX.                                               
003720 4100-EXIT.                                                               
003730     EXIT.                                                                
003740******************************************************************        
003750 6000-PRODUCE-OUTPUT.                                                     
003760     OPEN OUTPUT MD-URBAN-FILE.                                           
003770     IF NOT WSS-MD-OK                                                     
003780         GO TO 9999-FILE-ERROR                                            
003790     END-IF.                                                              
003800     PERFORM 6100-WRITE-MD-HEADER THRU 6100-EXIT.                         
003810     MOVE 1 TO WSS-CONT-IDX.                                              
003820     PERFORM 6150-OUTPUT-ONE-CONTINENT-ROW THRU 6150-EXIT                 
003830         UNTIL WSS-CONT-IDX > 7.                                          
003840     CLOSE MD-URBAN-FILE.                                                 
003850 6000-EXIT.                                                               
003860     EXIT.                                                                
003870*    ONE OUTPUT ROW IS BOTH THE DISPLAY LINE AND THE MARKDOWN             
003880*    LINE, IN THE FIXED CONTINENT ORDER SEEDED AT START-UP.               
003890 6150-OUTPUT-ONE-CONTINENT-ROW.                                           
003900     PERFORM 6200-PRINT-ROW THRU 6200-EXIT.                               
003910     PERFORM 6300-WRITE-MD-ROW THRU 6300-EXIT.                            
003920     ADD 1 TO WSS-CONT-IDX.                                               
003930 6150-EXIT.                                                               
003940     EXIT.                                                                
003950*    MARKDOWN TWIN OF THE PRINTED HEADING.                                
003960 6100-WRITE-MD-HEADER.                                                    
003970     MOVE "| Continent | Population | Urban Pop | Urban % |"              
003980          TO MD-URBAN-LINE.                                               
003990     WRITE MD-URBAN-LINE.                                                 
004000     MOVE "|---|---|---|---|" TO MD-URBAN-LINE.                           
004010     WRITE MD-URBAN-LINE.                                                 
004020 6100-EXIT.                                                               
004030     EXIT.                                                                
004040*    BLANK THE LINE FIRST SO A SHORT CONTINENT NAME NEVER SHOWS           
004050*    A LEFTOVER CHARACTER FROM THE PRIOR ROW.                             
004060 6200-PRINT-ROW.                                                          
004070     MOVE SPACES TO PR-URBAN-LINE-ALPHA.                                  
004080     MOVE WCN-NAME(WSS-CONT-IDX) TO PR-CONTINENT.                         
004090     MOVE WCN-TOTAL-POPULATION(WSS-CONT-IDX)                              
004100          TO PR-TOTAL-POPULATION.                                         
004110     MOVE WCN-URBAN-POPULATION(WSS-CONT-IDX)                              
004120          TO PR-URBAN-POPULATION.                                         
004130     MOVE WCN-URBAN-PCT(WSS-CONT-IDX) TO PR-URBAN-PCT.                    
004140     DISPLAY PR-URBAN-LINE.                                               
004150 6200-EXIT.                                                               
004160     EXIT.                                                                
004170*    MARKDOWN ROW BUILT WITH STRING RATHER THAN A FIXED                   
004180*    TEMPLATE, SINCE POPULATION WIDTH VARIES ROW TO ROW.                  
004190 6300-WRITE-MD-ROW.                                                       
004200     STRING "| " DELIMITED BY SIZE                                        
004210            WCN-NAME(WSS-CONT-IDX) DELIMITED BY SIZE                      
004220            " | " DELIMITED BY SIZE                                       
004230            WCN-TOTAL-POPULATION(WSS-CONT-IDX) DELIMITED BY SIZE          
004240            " | " DELIMITED BY SIZE                                       
004250            WCN-URBAN-POPULATION(WSS-CONT-IDX) DELIMITED BY SIZE          
004260            " | " DELIMITED BY SIZE                                       
004270            WCN-URBAN-PCT(WSS-CONT-IDX) DELIMITED BY SIZE                 
004280            " |" DELIMITED BY SIZE                                        
004290         INTO MD-URBAN-LINE.                                              
004300     WRITE MD-URBAN-LINE.                                                 
004310 6300-EXIT.                                                               
004320     EXIT.                                                                
004330*    AD HOC SINGLE-SCOPE LOOKUP - COMPLETELY SEPARATE FROM THE            
004340*    SEVEN-CONTINENT LOOP ABOVE. GIVES THE DESK A POPULATION AND          
004350*    URBAN-POPULATION FIGURE FOR ONE WORLD/REGION/COUNTRY/CITY            
004360*    SCOPE WITHOUT WAITING ON THE FULL CONTINENT BREAK REPORT.            
004370 7000-ADHOC-LOOKUP.                                                       
004380     EVALUATE TRUE                                                        
004390         WHEN ADHOC-WORLD                                                 
004400             PERFORM 7100-LOOKUP-WORLD THRU 7100-EXIT                     
004410         WHEN ADHOC-REGION                                                
004420             PERFORM 7200-LOOKUP-REGION THRU 7200-EXIT                    
004430         WHEN ADHOC-COUNTRY                                               
004440             PERFORM 7300-LOOKUP-COUNTRY THRU 7300-EXIT                   
004450         WHEN ADHOC-CITY                                                  
004460             PERFORM 7400-LOOKUP-CITY THRU 7400-EXIT                      
004470     END-EVALUATE.                                                        
004480     PERFORM 7500-COMPUTE-ADHOC-RATE THRU 7500-EXIT.                      
004490     PERFORM 7600-DISPLAY-ADHOC-RESULT THRU 7600-EXIT.                    
004500 7000-EXIT.                                                               
004510     EXIT.                                                                
004520*    WORLD SCOPE - TOTAL POPULATION IS EVERY COUNTRY ROW, URBAN           
004530*    POPULATION IS THE SEVEN CONTINENT TOTALS ALREADY ACCUMULATED         
004540*    ABOVE, SO NEITHER FILE NEEDS TO BE READ A SECOND TIME.               
004550 7100-LOOKUP-WORLD.                                                       
004560     MOVE 1 TO WSS-COUNTRY-IDX.                                           
004570     PERFORM 7110-ADD-ONE-COUNTRY-POP THRU 7110-EXIT                      
004580         UNTIL WSS-COUNTRY-IDX > WSS-COUNTRY-COUNT.                       
004590     MOVE 1 TO WSS-CONT-IDX.                                              
004600     PERFORM 7120-ADD-ONE-CONTINENT-URBAN THRU 7120-EXIT                  
004610         UNTIL WSS-CONT-IDX > 7.                                          
004620 7100-EXIT.                                                               
004630     EXIT.                                                                
004640*    EVERY COUNTRY IN THE TABLE COUNTS TOWARD THE WORLD FIGURE.           
004650 7110-ADD-ONE-COUNTRY-POP.                                                
004660     ADD WCE-POPULATION(WSS-COUNTRY-IDX) TO WSS-ADHOC-POPULATION.         
004670     ADD 1 TO WSS-COUNTRY-IDX.                                            
004680 7110-EXIT.                                                               
004690     EXIT.                                                                
004700*    EVERY CONTINENT'S URBAN TOTAL FROM THE MAIN PASS COUNTS              
004710*    TOWARD THE WORLD URBAN FIGURE.                                       
004720 7120-ADD-ONE-CONTINENT-URBAN.                                            
004730     ADD WCN-URBAN-POPULATION(WSS-CONT-IDX)                               
004740         TO WSS-ADHOC-URBAN-POPULATION.                                   
004750     ADD 1 TO WSS-CONT-IDX.                                               
004760 7120-EXIT.                                                               
004770     EXIT.                                                                
004780*    REGION SCOPE - COUNTRY TABLE SUPPLIES THE POPULATION SIDE,           
004790*    BUT THE CITY FILE HAS TO BE REOPENED AND WALKED AGAIN FOR            
004800*    THE URBAN SIDE SINCE THE MAIN PASS ONLY KEPT CONTINENT               
004810*    TOTALS, NOT REGION TOTALS.                                           
004820 7200-LOOKUP-REGION.                                                      
004830     MOVE 1 TO WSS-COUNTRY-IDX.                                           
004840     PERFORM 7210-TEST-ONE-COUNTRY-REGION THRU 7210-EXIT                  
004850         UNTIL WSS-COUNTRY-IDX > WSS-COUNTRY-COUNT.                       
004860     OPEN INPUT CITY-FILE.                                                
004870     IF NOT WSS-CITY-OK                                                   
004880         GO TO 9999-FILE-ERROR                                            
004890     END-IF.                                                              
004900     PERFORM 7220-TEST-ONE-CITY-REGION THRU 7220-EXIT                     
004910         UNTIL WSS-CITY-EOF.                                              
004920     CLOSE CITY-FILE.                                                     
004930 7200-EXIT.                                                               
004940     EXIT.                                                                
004950*    LINEAR SCAN OF THE COUNTRY TABLE - EVERY ROW WHOSE REGION            
004960*    MATCHES ADDS ITS POPULATION TO THE RUNNING FIGURE.                   
004970 7210-TEST-ONE-COUNTRY-REGION.                                            
004980     IF WCE-REGION(WSS-COUNTRY-IDX) = WSS-ADHOC-VALUE                     
004990         ADD WCE-POPULATION(WSS-COUNTRY-IDX) TO                           
005000             WSS-ADHOC-POPULATION                                         
005010     END-IF.                                                              
005020     ADD 1 TO WSS-COUNTRY-IDX.                                            
005030 7210-EXIT.                                                               
005040     EXIT.                                                                
005050*    ONE CITY ROW AT A TIME OFF THE REOPENED CITY FILE.                   
005060 7220-TEST-ONE-CITY-REGION.                                               
005070     READ CITY-FILE                                                       
005080         AT END                                                           
005090             SET WSS-CITY-EOF TO TRUE                                     
005100         NOT AT END                                                       
005110             PERFORM 7230-JOIN-AND-TEST-REGION THRU 7230-EXIT             
005120     END-READ.                                                            
005130 7220-EXIT.                                                               
005140     EXIT.                                                                
005150*    JOIN BACK TO THE COUNTRY TABLE TO FIND THE CITY'S REGION,            
005160*    THEN ADD ITS POPULATION IN ONLY WHEN THE REGION MATCHES.             
005170 7230-JOIN-AND-TEST-REGION.                                               
005180     SEARCH ALL WCE-ENTRY                                                 
005190         AT END                                                           
005200             CONTINUE                                                     
005210         WHEN WCE-CODE(WCE-IDX) = CI-COUNTRY-CODE                         
005220             IF WCE-REGION(WCE-IDX) = WSS-ADHOC-VALUE                     
005230                 ADD CI-POPULATION TO                                     
005240                     WSS-ADHOC-URBAN-POPULATION                           
005250             END-IF                                                       
005260     END-SEARCH.                                                          
005270 7230-EXIT.                                                               
005280     EXIT.                                                                
005290*    COUNTRY SCOPE - THE VALUE FIELD HOLDS THE THREE-CHARACTER            
005300*    COUNTRY CODE, SAME KEY THE COUNTRY TABLE IS SEARCHED ON              
005310*    ELSEWHERE IN THIS PROGRAM.                                           
005320 7300-LOOKUP-COUNTRY.                                                     
005330     MOVE 1 TO WSS-COUNTRY-IDX.                                           
005340     PERFORM 7310-TEST-ONE-COUNTRY-CODE THRU 7310-EXIT                    
005350         UNTIL WSS-COUNTRY-IDX > WSS-COUNTRY-COUNT.                       
005360     OPEN INPUT CITY-FILE.                                                
005370     IF NOT WSS-CITY-OK                                                   
005380         GO TO 9999-FILE-ERROR                                            
005390     END-IF.                                                              
005400     PERFORM 7320-TEST-ONE-CITY-COUNTRY THRU 7320-EXIT                    
005410         UNTIL WSS-CITY-EOF.                                              
005420     CLOSE CITY-FILE.                                                     
005430 7300-EXIT.                                                               
005440     EXIT.                                                                
005450*    ONLY ONE TABLE ROW ACTUALLY MATCHES A COUNTRY CODE, BUT THE          
005460*    SCAN STILL RUNS TO THE END OF THE TABLE RATHER THAN BREAK            
005470*    OUT EARLY - THE TABLE IS SHORT AND THIS KEEPS THE LOOP               
005480*    SHAPE THE SAME AS ITS NEIGHBORS ABOVE.                               
005490 7310-TEST-ONE-COUNTRY-CODE.                                              
005500     IF WCE-CODE(WSS-COUNTRY-IDX) = WSS-ADHOC-VALUE(1:3)                  
005510         ADD WCE-POPULATION(WSS-COUNTRY-IDX) TO                           
005520             WSS-ADHOC-POPULATION                                         
005530     END-IF.                                                              
005540     ADD 1 TO WSS-COUNTRY-IDX.                                            
005550 7310-EXIT.                                                               
005560     EXIT.                                                                
005570*    ONE CITY ROW AT A TIME OFF THE REOPENED CITY FILE, MATCHED           
005580*    DIRECTLY ON COUNTRY CODE SINCE THAT FIELD SITS RIGHT ON              
005590*    THE CITY RECORD - NO TABLE JOIN NEEDED HERE.                         
005600 7320-TEST-ONE-CITY-COUNTRY.                                              
005610     READ CITY-FILE                                                       
005620         AT END                                                           
005630             SET WSS-CITY-EOF TO TRUE                                     
005640         NOT AT END                                                       
005650             IF CI-COUNTRY-CODE = WSS-ADHOC-VALUE(1:3)                    
005660                 ADD CI-POPULATION TO                                     
005670                     WSS-ADHOC-URBAN-POPULATION                           
005680             END-IF                                                       
005690     END-READ.                                                            
005700 7320-EXIT.                                                               
005710     EXIT.                                                                
005720*    CITY SCOPE - A SINGLE NAMED CITY HAS NO REGION OR COUNTRY            
005730*    "TOTAL" SEPARATE FROM ITS OWN POPULATION, SO BOTH FIGURES            
005740*    COME OUT EQUAL AND THE URBANISATION RATE BELOW WORKS OUT             
005750*    TO 100 PER CENT.                                                     
005760 7400-LOOKUP-CITY.                                                        
005770     OPEN INPUT CITY-FILE.                                                
005780     IF NOT WSS-CITY-OK                                                   
005790         GO TO 9999-FILE-ERROR                                            
005800     END-IF.                                                              
005810     SET WSS-ADHOC-CITY-NOT-FOUND TO TRUE.                                
005820     PERFORM 7410-TEST-ONE-CITY-NAME THRU 7410-EXIT                       
005830         UNTIL WSS-CITY-EOF OR WSS-ADHOC-CITY-FOUND.                      
005840     CLOSE CITY-FILE.                                                     
005850 7400-EXIT.                                                               
005860     EXIT.                                                                
005870*    STOPS THE MOMENT A NAME MATCH IS FOUND - THE UNTIL CLAUSE            
005880*    ON THE CALLING PERFORM CHECKS THE FOUND SWITCH EVERY PASS.           
005890 7410-TEST-ONE-CITY-NAME.                                                 
005900     READ CITY-FILE                                                       
005910         AT END                                                           
005920             SET WSS-CITY-EOF TO TRUE                                     
005930         NOT AT END                                                       
005940             IF CI-NAME = WSS-ADHOC-VALUE                                 
005950                 MOVE CI-POPULATION TO WSS-ADHOC-POPULATION               
005960                 MOVE CI-POPULATION TO                                    
005970                     WSS-ADHOC-URBAN-POPULATION                           
005980                 SET WSS-ADHOC-CITY-FOUND TO TRUE                         
005990             END-IF                                                       
006000     END-READ.                                                            
006010 7410-EXIT.                                                               
006020     EXIT.                                                                
006030*    SAME DIVIDE-BY-ZERO GUARD AS THE CONTINENT LOOP - A REGION           
006040*    OR COUNTRY WITH NO POPULATION ROW MUST NOT ABEND THE RUN.            
006050 7500-COMPUTE-ADHOC-RATE.                                                 
006060     IF WSS-ADHOC-POPULATION = ZERO                                       
006070         MOVE ZERO TO WSS-ADHOC-URBAN-PCT                                 
006080     ELSE                                                                 
006090         COMPUTE WSS-ADHOC-URBAN-PCT ROUNDED =                            
006100             WSS-ADHOC-URBAN-POPULATION * 100 /                           
006110             WSS-ADHOC-POPULATION                                         
006120     END-IF.                                                              
006130 7500-EXIT.                                                               
006140     EXIT.                                                                
006150*    THE AD HOC PATH HAS NO MARKDOWN COUNTERPART - IT IS A                
006160*    CONSOLE FIGURE ONLY, NOT A REPORT ROW.                               
006170 7600-DISPLAY-ADHOC-RESULT.                                               
006180     DISPLAY "AD HOC SCOPE            = " WSS-ADHOC-SELECTOR.             
006190     DISPLAY "AD HOC VALUE            = " WSS-ADHOC-VALUE.                
006200     DISPLAY "AD HOC POPULATION       = " WSS-ADHOC-POPULATION.           
006210     DISPLAY "AD HOC URBAN POPULATION = "                                 
006220             WSS-ADHOC-URBAN-POPULATION.                                  
006230     DISPLAY "AD HOC URBAN PCT        = " WSS-ADHOC-URBAN-PCT.            
006240 7600-EXIT.                                                               
006250     EXIT.                                                                
006260******************************************************************        
006270 9000-TERMINATE.                                                          
006280     DISPLAY "URBAN REPORT - END OF RUN".                                 
006290 9000-EXIT.                                                               
006300     EXIT.                                                                
006310******************************************************************        
006320 9999-FILE-ERROR.                                                         
006330     DISPLAY "URBANREPORT - FILE ERROR - RUN ABANDONED".                  
006340     DISPLAY "COUNTRY STATUS = " WSS-COUNTRY-STATUS.                      
006350     DISPLAY "CITY    STATUS = " WSS-CITY-STATUS.                         
006360     DISPLAY "MD FILE STATUS = " WSS-MD-STATUS.                           
006370     STOP RUN.                                                            
