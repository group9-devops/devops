000100******************************************************************        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID. 8-6-COUNTRYVALUES.                                           
000130 AUTHOR. P. NGUYEN.                                                       
000140 INSTALLATION. DIRECTION DES STATISTIQUES MONDIALES.                      
000150 DATE-WRITTEN. 22/11/1994.                                                
000160 DATE-COMPILED.                                                           
000170 SECURITY. INTERNAL USE ONLY - GEOGRAPHY EXTRACT UNIT.                    
000180******************************************************************        
000190*  CHANGE LOG                                                             
000200*  ----------                                                             
000210*  22/11/1994  P.NGUYEN    PR-0201  INITIAL WRITE-UP. QUICK               
000220*                                   CONSOLE LISTING FOR THE DESK          
000230*                                   OFFICER, NO REPORT FILE.              
000240*  02/02/1998  P.NGUYEN    PR-0248  ADDED CONTINENT/REGION SCOPE          
000250*                                   SELECTORS TO MATCH THE OTHER          
000260*                                   COUNTRY EXTRACTS.                     
000270*  30/09/1998  S.OKORO     Y2K-046  YEAR 2000 REVIEW. NO 2-DIGIT          
000280*                                   YEAR FIELDS. SIGNED OFF.              
000290*  19/07/2004  R.OKONKWO   PR-0357  CAPITAL AND CODE COLUMNS              
000300*                                   WERE MISSING - THIS EXTRACT           
000310*                                   SHARES 8-2'S COUNTRY REPORT           
000320*                                   ROW LAYOUT, SO IT NOW JOINS           
000330*                                   THE CITY FILE THE SAME WAY.           
000340******************************************************************        
000350 ENVIRONMENT DIVISION.                                                    
000360 CONFIGURATION SECTION.                                                   
000370 SPECIAL-NAMES.                                                           
000380     C01 IS TOP-OF-FORM                                                   
000390     CLASS SCOPE-CODE-CLASS IS "W" "C" "R"                                
000400     UPSI-0 ON STATUS IS TOPN-REQUESTED                                   
000410            OFF STATUS IS TOPN-NOT-REQUESTED.                             
000420 INPUT-OUTPUT SECTION.                                                    
000430 FILE-CONTROL.                                                            
000440     SELECT COUNTRY-FILE ASSIGN TO "COUNTRY"                              
000450         ORGANIZATION LINE SEQUENTIAL                                     
000460         FILE STATUS IS WSS-COUNTRY-STATUS.                               
000470     SELECT CITY-FILE ASSIGN TO "CITY"                                    
000480         ORGANIZATION LINE SEQUENTIAL                                     
000490         FILE STATUS IS WSS-CITY-STATUS.                                  
000500     SELECT SORT-WORK-FILE ASSIGN TO DISK.                                
000510******************************************************************        
000520 DATA DIVISION.                                                           
000530 FILE SECTION.                                                            
000540 FD  COUNTRY-FILE.                                                        
000550 01  CO-ENREG.                                                            
000560     05 CO-CODE                  PIC X(3).                                
000570     05 CO-NAME                  PIC X(52).                               
000580     05 CO-CONTINENT             PIC X(20).                               
000590     05 CO-REGION                PIC X(26).                               
000600     05 CO-POPULATION            PIC 9(9).                                
000610     05 CO-CAPITAL                PIC 9(9).                               
000620     05 FILLER                   PIC X(11).                               
000630*    ALTERNATE NUMERIC-ONLY VIEW - USED BY THE ZERO-ROW CHECK             
000640*    TO PICK THE POPULATION FIGURE APART WITHOUT DISTURBING               
000650*    THE REST OF THE GROUP.                                               
000660 01  CO-ENREG-NUMERIC-R REDEFINES CO-ENREG.                               
000670     05 FILLER                   PIC X(101).                              
000680     05 CO-POPULATION-N          PIC 9(9).                                
000690     05 CO-CAPITAL-N              PIC 9(9).                               
000700     05 FILLER                   PIC X(11).                               
000710*    CAPITAL CITY IS JOINED OFF THIS FILE, SAME AS 8-2.                   
000720 FD  CITY-FILE.                                                           
000730 01  CI-ENREG.                                                            
000740     05 CI-ID                    PIC 9(9).                                
000750     05 CI-NAME                  PIC X(35).                               
000760     05 CI-COUNTRY-CODE          PIC X(3).                                
000770     05 CI-DISTRICT              PIC X(20).                               
000780     05 CI-POPULATION            PIC 9(9).                                
000790     05 CI-IS-CAPITAL            PIC 9(1).                                
000800         88 CI-CAPITAL-YES           VALUE 1.                             
000810         88 CI-CAPITAL-NO            VALUE 0.                             
000820     05 FILLER                   PIC X(23).                               
000830 SD  SORT-WORK-FILE.                                                      
000840 01  SW-RECORD.                                                           
000850     05 SW-POPULATION            PIC 9(9).                                
000860     05 SW-NAME                  PIC X(52).                               
000870     05 SW-CONTINENT             PIC X(20).                               
000880     05 SW-REGION                PIC X(26).                               
000890     05 SW-CAPITAL-NAME          PIC X(52).                               
000900     05 SW-CODE                  PIC X(3).                                
000910     05 FILLER                   PIC X(3).                                
000920******************************************************************        
000930 WORKING-STORAGE SECTION.                                                 
000940*    FILE STATUS WORK FIELDS - STAND-ALONE 77-LEVEL ITEMS PER             
000950*    THE SHOP'S OWN HABIT, ONE PER FILE, RATHER THAN GROUPED              
000960*    UNDER A COMMON 01.                                                   
000970 77  WSS-COUNTRY-STATUS       PIC 9(02).                                  
000980     88 WSS-COUNTRY-OK           VALUE 00.                                
000990     88 WSS-COUNTRY-EOF          VALUE 10.                                
001000 77  WSS-CITY-STATUS          PIC 9(02).                                  
001010     88 WSS-CITY-OK              VALUE 00.                                
001020     88 WSS-CITY-EOF             VALUE 10.                                
001030 01  WSS-SWITCHES.                                                        
001040     05 WSS-SORT-EOF-SW          PIC X(1) VALUE SPACE.                    
001050         88 WSS-SORT-EOF             VALUE "Y".                           
001060     05 WSS-ROWS-FOUND-SW        PIC X(1) VALUE SPACE.                    
001070         88 WSS-NO-ROWS-FOUND        VALUE "Y".                           
001080     05 WSS-SCOPE-MATCH-SW       PIC X(1) VALUE SPACE.                    
001090         88 WSS-SCOPE-MATCH-YES      VALUE "Y".                           
001100         88 WSS-SCOPE-MATCH-NO       VALUE "N".                           
001110     05 FILLER                   PIC X(1).                                
001120*    SCOPE PARAMETER - SELECTOR BYTE PACKED WITH ITS VALUE.               
001130 01  WSS-SCOPE-PARM.                                                      
001140     05 WSS-SCOPE-SELECTOR       PIC X(1) VALUE "W".                      
001150         88 SCOPE-WORLD              VALUE "W".                           
001160         88 SCOPE-CONTINENT          VALUE "C".                           
001170         88 SCOPE-REGION             VALUE "R".                           
001180     05 WSS-SCOPE-VALUE          PIC X(30) VALUE SPACES.                  
001190     05 FILLER                   PIC X(1).                                
001200*    WHOLE-GROUP ALPHA ALIAS - RESETS SELECTOR AND VALUE TO               
001210*    SPACES IN ONE MOVE AT THE TOP OF EACH RUN.                           
001220 01  WSS-SCOPE-PARM-ALPHA REDEFINES WSS-SCOPE-PARM                        
001230                                 PIC X(32).                               
001240 01  WSS-COUNTERS.                                                        
001250     05 WSS-CITY-COUNT           PIC 9(6) COMP VALUE ZERO.                
001260     05 WSS-CITY-IDX             PIC 9(6) COMP VALUE ZERO.                
001270     05 WSS-RETURNED-COUNT       PIC 9(9) COMP VALUE ZERO.                
001280     05 FILLER                   PIC X(1).                                
001290*    IN-MEMORY CITY TABLE (NO KSDS AVAILABLE) - SEARCHED HERE             
001300*    INSTEAD OF A RANDOM READ AGAINST A KEYED CITY FILE TO                
001310*    RESOLVE EACH COUNTRY'S CAPITAL CITY NAME. INPUT MUST                 
001320*    ARRIVE SORTED BY CITY ID ASCENDING FOR SEARCH ALL TO WORK.           
001330 01  WSS-CITY-TABLE.                                                      
001340     05 WCI-ENTRY OCCURS 5000 TIMES                                       
001350             ASCENDING KEY IS WCI-ID                                      
001360             INDEXED BY WCI-IDX.                                          
001370         10 WCI-ID                PIC 9(9).                               
001380         10 WCI-NAME              PIC X(35).                              
001390         10 FILLER                PIC X(2).                               
001400*    WHOLE-TABLE ALPHA ALIAS - CLEARS ALL 5000 SLOTS IN ONE               
001410*    MOVE BEFORE THE CITY FILE IS LOADED.                                 
001420 01  WSS-CITY-TABLE-ALPHA REDEFINES WSS-CITY-TABLE                        
001430                                 PIC X(230000).                           
001440*    PRINT LINE FOR THE CONSOLE LISTING, WITH A WHOLE-LINE                
001450*    ALPHANUMERIC ALIAS SO IT CAN BE BLANKED IN ONE MOVE.                 
001460 01  PR-COUNTRY-LINE.                                                     
001470     05 PR-NAME                   PIC X(52).                              
001480     05 FILLER                    PIC X(1) VALUE SPACE.                   
001490     05 PR-CONTINENT              PIC X(20).                              
001500     05 FILLER                    PIC X(1) VALUE SPACE.                   
001510     05 PR-REGION                 PIC X(26).                              
001520     05 FILLER                    PIC X(1) VALUE SPACE.                   
001530     05 PR-CAPITAL                PIC X(52).                              
001540     05 FILLER                    PIC X(1) VALUE SPACE.                   
001550     05 PR-CODE                   PIC X(3).                               
001560     05 FILLER                    PIC X(1) VALUE SPACE.                   
001570     05 PR-POPULATION             PIC ZZZ,ZZZ,ZZ9.                        
001580 01  PR-COUNTRY-LINE-ALPHA REDEFINES PR-COUNTRY-LINE                      
001590                                 PIC X(163).                              
001600******************************************************************        
001610 PROCEDURE DIVISION.                                                      
001620*    MAIN LINE - THE CITY TABLE IS LOADED FIRST SO THE CAPITAL            
001630*    JOIN INSIDE THE SORT'S INPUT PROCEDURE CAN SEARCH IT.                
001640 MAIN-PROCEDURE.                                                          
001650     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
001660     PERFORM 2000-LOAD-CITY-TABLE THRU 2000-EXIT.                         
001670     PERFORM 4000-RANK-COUNTRIES THRU 4000-EXIT.                          
001680     IF WSS-RETURNED-COUNT = ZERO                                         
001690         SET WSS-NO-ROWS-FOUND TO TRUE                                    
001700         DISPLAY "COUNTRYVALUES - NO COUNTRIES MATCH SCOPE"               
001710     END-IF.                                                              
001720     DISPLAY "COUNTRY VALUES - END OF RUN".                               
001730     STOP RUN.                                                            
001740******************************************************************        
001750*    SCOPE DEFAULTS TO THE WHOLE WORLD. PATCH AND RECOMPILE FOR           
001760*    A NARROWER RUN.                                                      
001770 1000-INITIALIZE.                                                         
001780     MOVE SPACES TO WSS-SCOPE-PARM-ALPHA.                                 
001790     MOVE "W" TO WSS-SCOPE-SELECTOR.                                      
001800     MOVE SPACES TO WSS-CITY-TABLE-ALPHA.                                 
001810     DISPLAY "COUNTRY VALUES - CONSOLE LISTING BY SCOPE".                 
001820 1000-EXIT.                                                               
001830     EXIT.                                                                
001840******************************************************************        
001850 2000-LOAD-CITY-TABLE.                                                    
001860     OPEN INPUT CITY-FILE.                                                
001870     IF NOT WSS-CITY-OK                                                   
001880         GO TO 9999-FILE-ERROR                                            
001890     END-IF.                                                              
001900     PERFORM 2100-LOAD-ONE-CITY THRU 2100-EXIT                            
001910         UNTIL WSS-CITY-EOF.                                              
001920     CLOSE CITY-FILE.                                                     
001930 2000-EXIT.                                                               
001940     EXIT.                                                                
001950*    ONLY THE ID AND NAME ARE KEPT - THAT IS ALL THE CAPITAL              
001960*    JOIN BELOW NEEDS OFF THE CITY SIDE OF THE MATCH.                     
001970 2100-LOAD-ONE-CITY.                                                      
001980     READ CITY-FILE                                                       
001990         AT END                                                           
002000             SET WSS-CITY-EOF TO TRUE                                     
002010         NOT AT END                                                       
002020             ADD 1 TO WSS-CITY-COUNT                                      
002030             ADD 1 TO WSS-CITY-IDX                                        
002040             MOVE CI-ID     TO WCI-ID(WSS-CITY-IDX)                       
002050             MOVE CI-NAME   TO WCI-NAME(WSS-CITY-IDX)                     
002060     END-READ.                                                            
002070 2100-EXIT.                                                               
002080     EXIT.                                                                
002090******************************************************************        
002100*    ONE SORT VERB DOES THE WHOLE JOB - INPUT PROCEDURE FILTERS           
002110*    BY SCOPE AND RELEASES, OUTPUT PROCEDURE PRINTS WHAT COMES            
002120*    BACK IN POPULATION ORDER.                                            
002130 4000-RANK-COUNTRIES.                                                     
002140     SORT SORT-WORK-FILE                                                  
002150         ON DESCENDING KEY SW-POPULATION                                  
002160         INPUT PROCEDURE 4100-BUILD-SORT-INPUT                            
002170             THRU 4100-EXIT                                               
002180         OUTPUT PROCEDURE 4500-PRINT-RANKED-TABLE                         
002190             THRU 4500-EXIT.                                              
002200 4000-EXIT.                                                               
002210     EXIT.                                                                
002220******************************************************************        
002230 4100-BUILD-SORT-INPUT.                                                   
002240     OPEN INPUT COUNTRY-FILE.                                             
002250     IF NOT WSS-COUNTRY-OK                                                
002260         GO TO 9999-FILE-ERROR                                            
002270     END-IF.                                                              
002280     PERFORM 4200-RELEASE-ONE-COUNTRY THRU 4200-EXIT                      
002290         UNTIL WSS-COUNTRY-EOF.                                           
002300     CLOSE COUNTRY-FILE.                                                  
002310 4100-EXIT.                                                               
002320     EXIT.                                                                
002330*    THE NUMERIC REDEFINE IS USED HERE FOR THE POPULATION MOVE            
002340*    SO THE SORT KEY IS A CLEAN COMP-FRIENDLY FIELD RATHER THAN           
002350*    A GROUP THAT HAPPENS TO BE ALL DIGITS.                               
002360 4200-RELEASE-ONE-COUNTRY.                                                
002370     READ COUNTRY-FILE                                                    
002380         AT END                                                           
002390             SET WSS-COUNTRY-EOF TO TRUE                                  
002400         NOT AT END                                                       
002410             PERFORM 4400-CHECK-SCOPE THRU 4400-EXIT                      
002420             IF WSS-SCOPE-MATCH-YES                                       
002430                 MOVE CO-POPULATION-N TO SW-POPULATION                    
002440                 MOVE CO-NAME         TO SW-NAME                          
002450                 MOVE CO-CONTINENT    TO SW-CONTINENT                     
002460                 MOVE CO-REGION       TO SW-REGION                        
002470                 MOVE CO-CODE         TO SW-CODE                          
002480                 PERFORM 4300-JOIN-CAPITAL THRU 4300-EXIT                 
002490                 RELEASE SW-RECORD                                        
002500             END-IF                                                       
002510     END-READ.                                                            
002520 4200-EXIT.                                                               
002530     EXIT.                                                                
002540*    BINARY SEARCH THE CITY TABLE FOR THE CAPITAL'S ID; A ZERO            
002550*    OR UNMATCHED CAPITAL LEAVES THE COLUMN BLANK RATHER THAN             
002560*    CARRYING OVER A STALE NAME FROM THE PRIOR COUNTRY.                   
002570 4300-JOIN-CAPITAL.                                                       
002580     MOVE SPACES TO SW-CAPITAL-NAME.                                      
002590     IF CO-CAPITAL NOT = ZERO                                             
002600         SEARCH ALL WCI-ENTRY                                             
002610             AT END                                                       
002620                 CONTINUE                                                 
002630             WHEN WCI-ID(WCI-IDX) = CO-CAPITAL                            
002640                 MOVE WCI-NAME(WCI-IDX) TO SW-CAPITAL-NAME                
002650         END-SEARCH                                                       
002660     END-IF.                                                              
002670 4300-EXIT.                                                               
002680     EXIT.                                                                
002690******************************************************************        
002700*    WORLD SCOPE ALWAYS MATCHES; CONTINENT AND REGION SCOPE               
002710*    COMPARE AGAINST THE COUNTRY ROW CURRENTLY BEING RELEASED.            
002720 4400-CHECK-SCOPE.                                                        
002730     SET WSS-SCOPE-MATCH-NO TO TRUE.                                      
002740     EVALUATE TRUE                                                        
002750         WHEN SCOPE-WORLD                                                 
002760             SET WSS-SCOPE-MATCH-YES TO TRUE                              
002770         WHEN SCOPE-CONTINENT                                             
002780             IF CO-CONTINENT = WSS-SCOPE-VALUE                            
002790                 SET WSS-SCOPE-MATCH-YES TO TRUE                          
002800             END-IF                                                       
002810         WHEN SCOPE-REGION                                                
002820             IF CO-REGION = WSS-SCOPE-VALUE                               
002830                 SET WSS-SCOPE-MATCH-YES TO TRUE                          
002840             END-IF                                                       
002850     END-EVALUATE.                                                        
002860 4400-EXIT.                                                               
002870     EXIT.                                                                
002880******************************************************************        
002890*    OUTPUT PROCEDURE OF THE SORT - RUNS ONCE EVERY MATCHING              
002900*    ROW HAS BEEN RELEASED, SO THE SORTED SET IS COMPLETE                 
002910*    BEFORE THE FIRST RETURN COMES BACK.                                  
002920 4500-PRINT-RANKED-TABLE.                                                 
002930     MOVE SPACE TO WSS-SORT-EOF-SW.                                       
002940     PERFORM 4600-RETURN-ONE-ROW THRU 4600-EXIT                           
002950         UNTIL WSS-SORT-EOF.                                              
002960 4500-EXIT.                                                               
002970     EXIT.                                                                
002980*    NO TOP-N LIMIT ON THIS PROGRAM - EVERY MATCHING ROW COMES            
002990*    BACK AND IS PRINTED, HIGHEST POPULATION FIRST.                       
003000 4600-RETURN-ONE-ROW.                                                     
003010     RETURN SORT-WORK-FILE                                                
003020         AT END                                                           
003030             SET WSS-SORT-EOF TO TRUE                                     
003040         NOT AT END                                                       
003050             ADD 1 TO WSS-RETURNED-COUNT                                  
003060             PERFORM 4800-PRINT-ROW THRU 4800-EXIT                        
003070     END-RETURN.                                                          
003080 4600-EXIT.                                                               
003090     EXIT.                                                                
003100*    BLANK THE LINE FIRST SO A SHORT NAME OR REGION NEVER SHOWS           
003110*    A LEFTOVER CHARACTER FROM THE PRIOR ROW. COLUMN ORDER IS             
003120*    NAME, CONTINENT, REGION, CAPITAL, CODE, POPULATION.                  
003130 4800-PRINT-ROW.                                                          
003140     MOVE SPACES TO PR-COUNTRY-LINE-ALPHA.                                
003150     MOVE SW-NAME         TO PR-NAME.                                     
003160     MOVE SW-CONTINENT    TO PR-CONTINENT.                                
003170     MOVE SW-REGION       TO PR-REGION.                                   
003180     MOVE SW-CAPITAL-NAME TO PR-CAPITAL.                                  
003190     MOVE SW-CODE         TO PR-CODE.                                     
003200     MOVE SW-POPULATION   TO PR-POPULATION.                               
003210     DISPLAY PR-COUNTRY-LINE.                                             
003220 4800-EXIT.                                                               
003230     EXIT.                                                                
003240******************************************************************        
003250 9999-FILE-ERROR.                                                         
003260     DISPLAY "COUNTRYVALUES - FILE ERROR - RUN ABANDONED".                
003270     DISPLAY "COUNTRY STATUS = " WSS-COUNTRY-STATUS.                      
003280     DISPLAY "CITY    STATUS = " WSS-CITY-STATUS.                         
003290     STOP RUN.                                                            
