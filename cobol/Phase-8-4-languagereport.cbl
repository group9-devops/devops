000100******************************************************************        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID. 8-4-LANGUAGEREPORT.                                          
000130 AUTHOR. S. OKORO.                                                        
000140 INSTALLATION. DIRECTION DES STATISTIQUES MONDIALES.                      
000150 DATE-WRITTEN. 08/01/1992.                                                
000160 DATE-COMPILED.                                                           
000170 SECURITY. INTERNAL USE ONLY - GEOGRAPHY EXTRACT UNIT.                    
000180******************************************************************        
000190*  CHANGE LOG                                                             
000200*  ----------                                                             
000210*  08/01/1992  S.OKORO     PR-0148  INITIAL WRITE-UP. PRORATES            
000220*                                   COUNTRY POPULATION OVER THE           
000230*                                   FIVE LANGUAGES THE STATISTICS         
000240*                                   DESK TRACKS, ONE ACCUMULATOR          
000250*                                   SLOT PER LANGUAGE.                    
000260*  02/07/1994  S.OKORO     PR-0186  SLOT TABLE NOW SEEDED AT              
000270*                                   COMPILE TIME INSTEAD OF               
000280*                                   BEING DISCOVERED AS ROWS              
000290*                                   ARRIVED - THE FIVE-LANGUAGE           
000300*                                   LIST NEVER CHANGES.                   
000310*  19/08/1998  P.NGUYEN    Y2K-044  YEAR 2000 REVIEW. NO 2-DIGIT          
000320*                                   YEAR FIELDS. SIGNED OFF.              
000330*  11/05/2002  P.NGUYEN    CR-1099  ADDED WORLD-POPULATION SHARE          
000340*                                   COLUMN AND MARKDOWN OUTPUT.           
000350*  14/03/2007  R.DUBOIS    PR-1244  DESK COMPLAINED THE FIVE ROWS         
000360*                                   PRINTED IN SEED ORDER, NOT BY         
000370*                                   HOW MANY SPEAKERS EACH ONE            
000380*                                   HAD. ADDED AN EXCHANGE PASS           
000390*                                   TO RANK THE SLOTS BY SPEAKER          
000400*                                   COUNT, HIGHEST FIRST, BEFORE          
000410*                                   THE OUTPUT PARAGRAPH RUNS.            
000420*  06/09/2008  R.OKONKWO   PR-0364  SPEAKER ACCUMULATOR WAS ONLY          
000430*                                   ELEVEN DIGITS - WIDENED TO            
000440*                                   FIFTEEN, WIDE ENOUGH FOR THE          
000450*                                   WORLD'S LARGEST LANGUAGE, SO          
000460*                                   THE COUNT NEVER TRUNCATES.            
000470******************************************************************        
000480 ENVIRONMENT DIVISION.                                                    
000490 CONFIGURATION SECTION.                                                   
000500 SPECIAL-NAMES.                                                           
000510     C01 IS TOP-OF-FORM                                                   
000520     CLASS SCOPE-CODE-CLASS IS "W" "C" "R"                                
000530     UPSI-0 ON STATUS IS TOPN-REQUESTED                                   
000540            OFF STATUS IS TOPN-NOT-REQUESTED.                             
000550 INPUT-OUTPUT SECTION.                                                    
000560 FILE-CONTROL.                                                            
000570     SELECT COUNTRY-FILE ASSIGN TO "COUNTRY"                              
000580         ORGANIZATION LINE SEQUENTIAL                                     
000590         FILE STATUS IS WSS-COUNTRY-STATUS.                               
000600     SELECT LANGUAGE-FILE ASSIGN TO "CNTRYLANG"                           
000610         ORGANIZATION LINE SEQUENTIAL                                     
000620         FILE STATUS IS WSS-LANGUAGE-STATUS.                              
000630     SELECT MD-LANGUAGE-FILE ASSIGN TO "MDLANG"                           
000640         ORGANIZATION LINE SEQUENTIAL                                     
000650         FILE STATUS IS WSS-MD-STATUS.                                    
000660******************************************************************        
000670 DATA DIVISION.                                                           
000680 FILE SECTION.                                                            
000690 FD  COUNTRY-FILE.                                                        
000700 01  CO-ENREG.                                                            
000710     05 CO-CODE                  PIC X(3).                                
000720     05 CO-NAME                  PIC X(52).                               
000730     05 CO-CONTINENT             PIC X(20).                               
000740     05 CO-REGION                PIC X(26).                               
000750     05 CO-POPULATION            PIC 9(9).                                
000760     05 CO-CAPITAL                PIC 9(9).                               
000770     05 FILLER                   PIC X(11).                               
000780 FD  LANGUAGE-FILE.                                                       
000790 01  LG-ENREG.                                                            
000800     05 LG-COUNTRY-CODE          PIC X(3).                                
000810     05 LG-LANGUAGE              PIC X(30).                               
000820     05 LG-IS-OFFICIAL           PIC X(1).                                
000830         88 LG-OFFICIAL-YES          VALUE "T".                           
000840         88 LG-OFFICIAL-NO           VALUE "F".                           
000850     05 LG-PERCENTAGE            PIC 9(3)V9(1).                           
000860     05 FILLER                   PIC X(20).                               
000870 FD  MD-LANGUAGE-FILE.                                                    
000880 01  MD-LANGUAGE-LINE.                                                    
000890     05 MD-LANGUAGE-TEXT          PIC X(120).                             
000900     05 FILLER                    PIC X(10).                              
000910******************************************************************        
000920 WORKING-STORAGE SECTION.                                                 
000930*    FILE STATUS WORK FIELDS - STAND-ALONE 77-LEVEL ITEMS PER             
000940*    THE SHOP'S OWN HABIT, ONE PER FILE, RATHER THAN GROUPED              
000950*    UNDER A COMMON 01.                                                   
000960 77  WSS-COUNTRY-STATUS       PIC 9(02).                                  
000970     88 WSS-COUNTRY-OK           VALUE 00.                                
000980     88 WSS-COUNTRY-EOF          VALUE 10.                                
000990 77  WSS-LANGUAGE-STATUS      PIC 9(02).                                  
001000     88 WSS-LANGUAGE-OK          VALUE 00.                                
001010     88 WSS-LANGUAGE-EOF         VALUE 10.                                
001020 77  WSS-MD-STATUS            PIC 9(02).                                  
001030     88 WSS-MD-OK                VALUE 00.                                
001040 01  WSS-SWITCHES.                                                        
001050     05 WSS-ROWS-FOUND-SW        PIC X(1) VALUE SPACE.                    
001060         88 WSS-NO-ROWS-FOUND        VALUE "Y".                           
001070     05 WSS-SCOPE-MATCH-SW       PIC X(1) VALUE SPACE.                    
001080         88 WSS-SCOPE-MATCH-YES      VALUE "Y".                           
001090         88 WSS-SCOPE-MATCH-NO       VALUE "N".                           
001100     05 FILLER                   PIC X(1).                                
001110*    SCOPE PARAMETER - SELECTOR BYTE PACKED WITH ITS VALUE.               
001120 01  WSS-SCOPE-PARM.                                                      
001130     05 WSS-SCOPE-SELECTOR       PIC X(1) VALUE "W".                      
001140         88 SCOPE-WORLD              VALUE "W".                           
001150         88 SCOPE-CONTINENT          VALUE "C".                           
001160         88 SCOPE-REGION             VALUE "R".                           
001170     05 WSS-SCOPE-VALUE          PIC X(30) VALUE SPACES.                  
001180     05 FILLER                   PIC X(1).                                
001190 01  WSS-COUNTERS.                                                        
001200     05 WSS-COUNTRY-COUNT        PIC 9(4) COMP VALUE ZERO.                
001210     05 WSS-COUNTRY-IDX          PIC 9(4) COMP VALUE ZERO.                
001220     05 WSS-LANG-IDX             PIC 9(1) COMP VALUE ZERO.                
001230     05 FILLER                   PIC X(1).                                
001240*    RANKING PASS COUNTERS - STAND-ALONE 77-LEVEL ITEMS, NOT              
001250*    WORTH A GROUP OF THEIR OWN SINCE THE EXCHANGE SORT BELOW             
001260*    IS THE ONLY PLACE THEY ARE USED.                                     
001270 77  WSS-RANK-OUTER-IDX       PIC 9(1) COMP VALUE ZERO.                   
001280 77  WSS-RANK-INNER-IDX       PIC 9(1) COMP VALUE ZERO.                   
001290 77  WSS-RANK-LIMIT           PIC 9(1) COMP VALUE ZERO.                   
001300*    HOLD AREA FOR THE RANKING PASS - ONE FULL LANGUAGE SLOT              
001310*    WIDE, USED TO SWAP TWO ADJACENT ENTRIES WITHOUT A THIRD              
001320*    SUBSCRIPT INTO THE TABLE ITSELF.                                     
001330 01  WSS-LANGUAGE-HOLD.                                                   
001340     05 WLH-NAME                 PIC X(30).                               
001350     05 WLH-SPEAKERS             PIC 9(15).                               
001360     05 WLH-WORLD-SHARE          PIC 9(3)V9(2).                           
001370     05 FILLER                   PIC X(4).                                
001380 01  WSS-WORLD-POPULATION        PIC 9(11) VALUE ZERO.                    
001390 01  WSS-SPEAKERS-THIS-COUNTRY   PIC 9(15)V99 VALUE ZERO.                 
001400*    IN-MEMORY COUNTRY TABLE (NO KSDS AVAILABLE) - SCOPE AND              
001410*    POPULATION ARE PULLED FROM HERE WHEN A LANGUAGE ROW COMES            
001420*    IN, INSTEAD OF RE-READING THE COUNTRY FILE FOR EACH ROW.             
001430*    INPUT MUST ARRIVE SORTED BY CODE ASCENDING FOR SEARCH ALL.           
001440 01  WSS-COUNTRY-TABLE.                                                   
001450     05 WCE-ENTRY OCCURS 300 TIMES                                        
001460             ASCENDING KEY IS WCE-CODE                                    
001470             INDEXED BY WCE-IDX.                                          
001480         10 WCE-CODE              PIC X(3).                               
001490         10 WCE-CONTINENT         PIC X(20).                              
001500         10 WCE-REGION            PIC X(26).                              
001510         10 WCE-POPULATION        PIC 9(9).                               
001520         10 FILLER                PIC X(2).                               
001530*    FIXED FIVE-LANGUAGE SLOT TABLE - SEEDED AT COMPILE TIME.             
001540*    THE STATISTICS DESK ONLY TRACKS THESE FIVE LANGUAGES, SO             
001550*    THE TABLE IS BUILT ONCE AT START-UP RATHER THAN GROWING              
001560*    A SLOT FOR EVERY NEW LANGUAGE NAME THE INPUT HAPPENS TO              
001570*    CONTAIN.                                                             
001580 01  WSS-LANGUAGE-TABLE.                                                  
001590     05 WLE-ENTRY OCCURS 5 TIMES.                                         
001600         10 WLE-NAME              PIC X(30).                              
001610         10 WLE-SPEAKERS          PIC 9(15) VALUE ZERO.                   
001620         10 WLE-WORLD-SHARE       PIC 9(3)V9(2) VALUE ZERO.               
001630         10 FILLER                PIC X(4).                               
001640*    WHOLE-TABLE ALPHA ALIAS - BLANKS ALL FIVE SLOTS IN ONE               
001650*    MOVE BEFORE THE SEED NAMES AND ZERO ACCUMULATORS GO BACK             
001660*    IN, RATHER THAN FIVE SEPARATE MOVE STATEMENTS.                       
001670 01  WSS-LANGUAGE-TABLE-ALPHA REDEFINES WSS-LANGUAGE-TABLE                
001680                                 PIC X(270).                              
001690 01  WSS-LANGUAGE-SEED-TABLE.                                             
001700     05 FILLER PIC X(30) VALUE "Chinese".                                 
001710     05 FILLER PIC X(30) VALUE "English".                                 
001720     05 FILLER PIC X(30) VALUE "Hindi".                                   
001730     05 FILLER PIC X(30) VALUE "Spanish".                                 
001740     05 FILLER PIC X(30) VALUE "Arabic".                                  
001750 01  WSS-LANGUAGE-SEED-TABLE-R REDEFINES WSS-LANGUAGE-SEED-TABLE.         
001760     05 WLS-NAME OCCURS 5 TIMES  PIC X(30).                               
001770*    PRINT LINE FOR THE LANGUAGE TABLE, WITH A WHOLE-LINE                 
001780*    ALPHANUMERIC ALIAS SO IT CAN BE BLANKED IN ONE MOVE.                 
001790 01  PR-LANGUAGE-LINE.                                                    
001800     05 PR-LANGUAGE                PIC X(30).                             
001810     05 FILLER                     PIC X(1) VALUE SPACE.                  
001820     05 PR-SPEAKERS                PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.               
001830     05 FILLER                     PIC X(1) VALUE SPACE.                  
001840     05 PR-WORLD-SHARE              PIC ZZ9.99.                           
001850 01  PR-LANGUAGE-LINE-ALPHA REDEFINES PR-LANGUAGE-LINE                    
001860                                 PIC X(57).                               
001870******************************************************************        
001880 PROCEDURE DIVISION.                                                      
001890*    MAIN LINE - THE COUNTRY TABLE IS BUILT ONCE, THEN THE                
001900*    LANGUAGE FILE IS READ AGAINST IT; RANKING AND OUTPUT ONLY            
001910*    RUN WHEN THERE IS SOMETHING ON FILE TO PRORATE.                      
001920 0000-MAIN-PROCEDURE.                                                     
001930     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
001940     PERFORM 2000-LOAD-COUNTRY-TABLE THRU 2000-EXIT.                      
001950     IF WSS-COUNTRY-COUNT = ZERO                                          
001960         DISPLAY "LANGUAGEREPORT - NO COUNTRY ROWS FOUND"                 
001970         SET WSS-NO-ROWS-FOUND TO TRUE                                    
001980     ELSE                                                                 
001990         PERFORM 3000-ACCUMULATE-LANGUAGE THRU 3000-EXIT                  
002000         PERFORM 5000-COMPUTE-WORLD-SHARE THRU 5000-EXIT                  
002010         PERFORM 5500-RANK-LANGUAGES THRU 5500-EXIT                       
002020         PERFORM 6000-PRODUCE-OUTPUT THRU 6000-EXIT                       
002030     END-IF.                                                              
002040     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
002050     STOP RUN.                                                            
002060******************************************************************        
002070 1000-INITIALIZE.                                                         
002080     MOVE "W" TO WSS-SCOPE-SELECTOR.                                      
002090     MOVE SPACES TO WSS-SCOPE-VALUE.                                      
002100     MOVE ZERO TO WSS-WORLD-POPULATION.                                   
002110     MOVE SPACES TO WSS-LANGUAGE-TABLE-ALPHA.                             
002120     MOVE 1 TO WSS-LANG-IDX.                                              
002130     PERFORM 1100-SEED-ONE-LANGUAGE THRU 1100-EXIT                        
002140         UNTIL WSS-LANG-IDX > 5.                                          
002150     DISPLAY "LANGUAGE REPORT - FIVE-LANGUAGE PRORATION".                 
002160 1000-EXIT.                                                               
002170     EXIT.                                                                
002180*    ONE SLOT PER SEED NAME - SPEAKERS START AT ZERO AND                  
002190*    ACCUMULATE AS THE LANGUAGE FILE IS PROCESSED BELOW.                  
002200 1100-SEED-ONE-LANGUAGE.                                                  
002210     MOVE WLS-NAME(WSS-LANG-IDX) TO WLE-NAME(WSS-LANG-IDX).               
002220     MOVE ZERO TO WLE-SPEAKERS(WSS-LANG-IDX).                             
002230     ADD 1 TO WSS-LANG-IDX.                                               
002240 1100-EXIT.                                                               
002250     EXIT.                                                                
002260******************************************************************        
002270 2000-LOAD-COUNTRY-TABLE.                                                 
002280     OPEN INPUT COUNTRY-FILE.                                             
002290     IF NOT WSS-COUNTRY-OK                                                
002300         GO TO 9999-FILE-ERROR                                            
002310     END-IF.                                                              
002320     PERFORM 2100-LOAD-ONE-COUNTRY THRU 2100-EXIT                         
002330         UNTIL WSS-COUNTRY-EOF.                                           
002340     CLOSE COUNTRY-FILE.                                                  
002350 2000-EXIT.                                                               
002360     EXIT.                                                                
002370*    KEEPS CODE, CONTINENT, REGION AND POPULATION - EVERYTHING            
002380*    THE JOIN AND SCOPE CHECK BELOW NEED OFF THE COUNTRY SIDE.            
002390*    WORLD POPULATION IS RUN-TOTALED HERE, ONE READ PASS ONLY.            
002400 2100-LOAD-ONE-COUNTRY.                                                   
002410     READ COUNTRY-FILE                                                    
002420         AT END                                                           
002430             SET WSS-COUNTRY-EOF TO TRUE                                  
002440         NOT AT END                                                       
002450             ADD 1 TO WSS-COUNTRY-COUNT                                   
002460             ADD 1 TO WSS-COUNTRY-IDX                                     
002470             MOVE CO-CODE      TO WCE-CODE(WSS-COUNTRY-IDX)               
002480             MOVE CO-CONTINENT TO WCE-CONTINENT(WSS-COUNTRY-IDX)          
002490             MOVE CO-REGION    TO WCE-REGION(WSS-COUNTRY-IDX)             
002500             MOVE CO-POPULATION                                           
002510                  TO WCE-POPULATION(WSS-COUNTRY-IDX)                      
002520             ADD CO-POPULATION TO WSS-WORLD-POPULATION                    
002530     END-READ.                                                            
002540 2100-EXIT.                                                               
002550     EXIT.                                                                
002560******************************************************************        
002570 3000-ACCUMULATE-LANGUAGE.                                                
002580     OPEN INPUT LANGUAGE-FILE.                                            
002590     IF NOT WSS-LANGUAGE-OK                                               
002600         GO TO 9999-FILE-ERROR                                            
002610     END-IF.                                                              
002620     PERFORM 3100-ACCUMULATE-ONE-ROW THRU 3100-EXIT                       
002630         UNTIL WSS-LANGUAGE-EOF.                                          
002640     CLOSE LANGUAGE-FILE.                                                 
002650 3000-EXIT.                                                               
002660     EXIT.                                                                
002670*    ONE LANGUAGE ROW AT A TIME - THE COUNTRY JOIN AND SCOPE              
002680*    CHECK HAPPEN BELOW BEFORE ANYTHING IS ADDED TO A SLOT.               
002690 3100-ACCUMULATE-ONE-ROW.                                                 
002700     READ LANGUAGE-FILE                                                   
002710         AT END                                                           
002720             SET WSS-LANGUAGE-EOF TO TRUE                                 
002730         NOT AT END                                                       
002740             PERFORM 3200-JOIN-AND-FILTER THRU 3200-EXIT                  
002750     END-READ.                                                            
002760 3100-EXIT.                                                               
002770     EXIT.                                                                
002780*    BINARY SEARCH THE COUNTRY TABLE FOR THE LANGUAGE ROW'S               
002790*    COUNTRY CODE; A MISS IS IGNORED SINCE THE TWO FILES ARE              
002800*    NOT GUARANTEED TO STAY IN STEP.                                      
002810 3200-JOIN-AND-FILTER.                                                    
002820     SEARCH ALL WCE-ENTRY                                                 
002830         AT END                                                           
002840             CONTINUE                                                     
002850         WHEN WCE-CODE(WCE-IDX) = LG-COUNTRY-CODE                         
002860             PERFORM 3300-CHECK-SCOPE THRU 3300-EXIT                      
002870             IF WSS-SCOPE-MATCH-YES                                       
002880                 PERFORM 3400-FIND-LANGUAGE-SLOT                          
002890                     THRU 3400-EXIT                                       
002900             END-IF                                                       
002910     END-SEARCH.                                                          
002920 3200-EXIT.                                                               
002930     EXIT.                                                                
002940*    WORLD SCOPE ALWAYS MATCHES; CONTINENT AND REGION SCOPE               
002950*    COMPARE AGAINST THE COUNTRY ENTRY THAT JUST MATCHED IN               
002960*    3200 ABOVE.                                                          
002970 3300-CHECK-SCOPE.                                                        
002980     SET WSS-SCOPE-MATCH-NO TO TRUE.                                      
002990     EVALUATE TRUE                                                        
003000         WHEN SCOPE-WORLD                                                 
003010             SET WSS-SCOPE-MATCH-YES TO TRUE                              
003020         WHEN SCOPE-CONTINENT                                             
003030             IF WCE-CONTINENT(WCE-IDX) = WSS-SCOPE-VALUE                  
003040                 SET WSS-SCOPE-MATCH-YES TO TRUE                          
003050             END-IF                                                       
003060         WHEN SCOPE-REGION                                                
003070             IF WCE-REGION(WCE-IDX) = WSS-SCOPE-VALUE                     
003080                 SET WSS-SCOPE-MATCH-YES TO TRUE                          
003090             END-IF                                                       
003100     END-EVALUATE.                                                        
003110 3300-EXIT.                                                               
003120     EXIT.                                                                
003130*    WALKS THE FIVE SEED SLOTS LOOKING FOR A NAME MATCH; ANY              
003140*    LANGUAGE NOT AMONG THE FIVE THE DESK TRACKS IS SILENTLY              
003150*    DROPPED - THAT IS THE WHOLE POINT OF THE FIXED SLOT TABLE.           
003160 3400-FIND-LANGUAGE-SLOT.                                                 
003170     MOVE 1 TO WSS-LANG-IDX.                                              
003180     PERFORM 3410-TEST-ONE-SLOT THRU 3410-EXIT                            
003190         UNTIL WSS-LANG-IDX > 5.                                          
003200 3400-EXIT.                                                               
003210     EXIT.                                                                
003220*    PERCENTAGE OF COUNTRY POPULATION SPEAKING THIS LANGUAGE IS           
003230*    PRORATED AND ADDED INTO THE SLOT'S RUNNING TOTAL; SETTING            
003240*    THE INDEX TO 6 IS THE SHOP'S WAY OF BREAKING OUT EARLY ON            
003250*    A MATCH WITHOUT A GO TO.                                             
003260 3410-TEST-ONE-SLOT.                                                      
003270     IF WLE-NAME(WSS-LANG-IDX) = LG-LANGUAGE                              
003280         COMPUTE WSS-SPEAKERS-THIS-COUNTRY ROUNDED =                      
003290             WCE-POPULATION(WCE-IDX) * LG-PERCENTAGE / 100                
003300         ADD WSS-SPEAKERS-THIS-COUNTRY                                    
003310             TO WLE-SPEAKERS(WSS-LANG-IDX)                                
003320         MOVE 6 TO WSS-LANG-IDX                                           
003330     ELSE                                                                 
003340         ADD 1 TO WSS-LANG-IDX                                            
003350     END-IF.                                                              
003360 3410-EXIT.                                                               
003370     EXIT.                                                                
003380******************************************************************        
003390 5000-COMPUTE-WORLD-SHARE.                                                
003400     MOVE 1 TO WSS-LANG-IDX.                                              
003410     PERFORM 5100-COMPUTE-ONE-SHARE THRU 5100-EXIT                        
003420         UNTIL WSS-LANG-IDX > 5.                                          
003430 5000-EXIT.                                                               
003440     EXIT.                                                                
003450*    SHARE IS OF WORLD POPULATION, NOT OF SPEAKERS COUNTED - A            
003460*    ZERO WORLD TOTAL IS GUARDED SO THE DIVIDE NEVER ABENDS.              
003470 5100-COMPUTE-ONE-SHARE.                                                  
003480     IF WSS-WORLD-POPULATION = ZERO                                       
003490         MOVE ZERO TO WLE-WORLD-SHARE(WSS-LANG-IDX)                       
003500     ELSE                                                                 
003510         COMPUTE WLE-WORLD-SHARE(WSS-LANG-IDX) ROUNDED =                  
003520             WLE-SPEAKERS(WSS-LANG-IDX) * 100 /                           
003530             WSS-WORLD-POPULATION                                         
003540     END-IF.                                                              
003550     ADD 1 TO WSS-LANG-IDX.                                               
003560 5100-EXIT.                                                               
003570     EXIT.                                                                
003580******************************************************************        
003590*    RANK THE FIVE SLOTS BY SPEAKER COUNT, HIGHEST FIRST. AN              
003600*    EXCHANGE SORT IS PLENTY FOR FIVE ROWS - NO SENSE PULLING             
003610*    IN A SORT-WORK-FILE FOR A TABLE THIS SMALL.                          
003620 5500-RANK-LANGUAGES.                                                     
003630     MOVE 1 TO WSS-RANK-OUTER-IDX.                                        
003640     PERFORM 5510-RANK-ONE-OUTER-PASS THRU 5510-EXIT                      
003650         UNTIL WSS-RANK-OUTER-IDX > 4.                                    
003660 5500-EXIT.                                                               
003670     EXIT.                                                                
003680*    ONE OUTER PASS BUBBLES THE LARGEST REMAINING SPEAKER COUNT           
003690*    UP TO ITS RESTING SLOT; THE INNER LIMIT SHRINKS BY ONE               
003700*    EACH TIME SINCE THE TAIL END IS ALREADY SETTLED.                     
003710 5510-RANK-ONE-OUTER-PASS.                                                
003720     MOVE 1 TO WSS-RANK-INNER-IDX.                                        
003730     COMPUTE WSS-RANK-LIMIT = 5 - WSS-RANK-OUTER-IDX.                     
003740     PERFORM 5520-COMPARE-AND-SWAP THRU 5520-EXIT                         
003750         UNTIL WSS-RANK-INNER-IDX > WSS-RANK-LIMIT.                       
003760     ADD 1 TO WSS-RANK-OUTER-IDX.                                         
003770 5510-EXIT.                                                               
003780     EXIT.                                                                
003790*    COMPARE TWO NEIGHBORING SLOTS AND SWAP THEM THROUGH THE              
003800*    HOLD AREA WHEN THE LEFT ONE HAS FEWER SPEAKERS THAN THE              
003810*    ONE TO ITS RIGHT.                                                    
003820 5520-COMPARE-AND-SWAP.                                                   
003830     IF WLE-SPEAKERS(WSS-RANK-INNER-IDX) <                                
003840             WLE-SPEAKERS(WSS-RANK-INNER-IDX + 1)                         
003850         MOVE WLE-ENTRY(WSS-RANK-INNER-IDX) TO WSS-LANGUAGE-HOLD          
003860         MOVE WLE-ENTRY(WSS-RANK-INNER-IDX + 1)                           
003870             TO WLE-ENTRY(WSS-RANK-INNER-IDX)                             
003880         MOVE WSS-LANGUAGE-HOLD                                           
003890             TO WLE-ENTRY(WSS-RANK-INNER-IDX + 1)                         
003900     END-IF.                                                              
003910     ADD 1 TO WSS-RANK-INNER-IDX.                                         
003920 5520-EXIT.                                                               
003930     EXIT.                                                                
003940******************************************************************        
003950*    ALWAYS FIVE ROWS, WORLD SCOPE OR NOT - THE REPORT IS A               
003960*    FIXED LANGUAGE LEAGUE TABLE, NOT A SCOPE-FILTERED LIST OF            
003970*    LANGUAGES.                                                           
003980 6000-PRODUCE-OUTPUT.                                                     
003990     OPEN OUTPUT MD-LANGUAGE-FILE.                                        
004000     IF NOT WSS-MD-OK                                                     
004010         GO TO 9999-FILE-ERROR                                            
004020     END-IF.                                                              
004030     PERFORM 6100-WRITE-MD-HEADER THRU 6100-EXIT.                         
004040     MOVE 1 TO WSS-LANG-IDX.                                              
004050     PERFORM 6150-OUTPUT-ONE-LANGUAGE-ROW THRU 6150-EXIT                  
004060         UNTIL WSS-LANG-IDX > 5.                                          
004070     CLOSE MD-LANGUAGE-FILE.                                              
004080 6000-EXIT.                                                               
004090     EXIT.                                                                
004100*    ONE OUTPUT ROW IS BOTH THE DISPLAY LINE AND THE MARKDOWN             
004110*    LINE, TAKEN IN RANK ORDER SINCE 5500 ABOVE ALREADY SORTED            
004120*    THE TABLE.                                                           
004130 6150-OUTPUT-ONE-LANGUAGE-ROW.                                            
004140     PERFORM 6200-PRINT-ROW THRU 6200-EXIT.                               
004150     PERFORM 6300-WRITE-MD-ROW THRU 6300-EXIT.                            
004160     ADD 1 TO WSS-LANG-IDX.                                               
004170 6150-EXIT.                                                               
004180     EXIT.                                                                
004190*    MARKDOWN TWIN OF THE PRINTED HEADING.                                
004200 6100-WRITE-MD-HEADER.                                                    
004210     MOVE "| Language | Speakers | World Share % |"                       
004220          TO MD-LANGUAGE-LINE.                                            
004230     WRITE MD-LANGUAGE-LINE.                                              
004240     MOVE "|---|---|---|" TO MD-LANGUAGE-LINE.                            
004250     WRITE MD-LANGUAGE-LINE.                                              
004260 6100-EXIT.                                                               
004270     EXIT.                                                                
004280*    BLANK THE LINE FIRST SO A SHORT LANGUAGE NAME NEVER SHOWS            
004290*    A LEFTOVER CHARACTER FROM THE PRIOR ROW.                             
004300 6200-PRINT-ROW.                                                          
004310     MOVE SPACES TO PR-LANGUAGE-LINE-ALPHA.                               
004320     MOVE WLE-NAME(WSS-LANG-IDX)  TO PR-LANGUAGE.                         
004330     MOVE WLE-SPEAKERS(WSS-LANG-IDX) TO PR-SPEAKERS.                      
004340     MOVE WLE-WORLD-SHARE(WSS-LANG-IDX) TO PR-WORLD-SHARE.                
004350     DISPLAY PR-LANGUAGE-LINE.                                            
004360 6200-EXIT.                                                               
004370     EXIT.                                                                
004380*    MARKDOWN ROW BUILT WITH STRING RATHER THAN A FIXED                   
004390*    TEMPLATE, SINCE SPEAKER COUNT WIDTH VARIES ROW TO ROW.               
004400 6300-WRITE-MD-ROW.                                                       
004410     STRING "| " DELIMITED BY SIZE                                        
004420            WLE-NAME(WSS-LANG-IDX) DELIMITED BY SIZE                      
004430            " | " DELIMITED BY SIZE                                       
004440            WLE-SPEAKERS(WSS-LANG-IDX) DELIMITED BY SIZE                  
004450            " | " DELIMITED BY SIZE                                       
004460            WLE-WORLD-SHARE(WSS-LANG-IDX) DELIMITED BY SIZE               
004470            " |" DELIMITED BY SIZE                                        
004480         INTO MD-LANGUAGE-LINE.                                           
004490     WRITE MD-LANGUAGE-LINE.                                              
004500 6300-EXIT.                                                               
004510     EXIT.                                                                
004520******************************************************************        
004530 9000-TERMINATE.                                                          
004540     DISPLAY "LANGUAGE REPORT - END OF RUN".                              
004550 9000-EXIT.                                                               
004560     EXIT.                                                                
004570******************************************************************        
004580 9999-FILE-ERROR.                                                         
004590     DISPLAY "LANGUAGEREPORT - FILE ERROR - RUN ABANDONED".               
004600     DISPLAY "COUNTRY  STATUS = " WSS-COUNTRY-STATUS.                     
004610     DISPLAY "LANGUAGE STATUS = " WSS-LANGUAGE-STATUS.                    
004620     DISPLAY "MD FILE  STATUS = " WSS-MD-STATUS.                          
004630     STOP RUN.                                                            
