000100******************************************************************        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID. 8-1-CITYREPORT.                                              
000130 AUTHOR. R. FABRE.                                                        
000140 INSTALLATION. DIRECTION DES STATISTIQUES MONDIALES.                      
000150 DATE-WRITTEN. 14/03/1988.                                                
000160 DATE-COMPILED.                                                           
000170 SECURITY. INTERNAL USE ONLY - GEOGRAPHY EXTRACT UNIT.                    
000180******************************************************************        
000190*  CHANGE LOG                                                             
000200*  ----------                                                             
000210*  14/03/1988  R.FABRE     PR-0044  INITIAL WRITE-UP. RANKS               
000220*                                   CITIES BY POPULATION FOR              
000230*                                   THE WORLD DATA BASE EXTRACT.          
000240*  02/09/1989  R.FABRE     PR-0061  ADDED CONTINENT FILTER AS             
000250*                                   REQUESTED BY DEMOGRAPHY DESK          
000260*  19/01/1991  M.DUBOIS    PR-0118  ADDED REGION AND DISTRICT             
000270*                                   FILTER SELECTORS, MUTUALLY            
000280*                                   EXCLUSIVE WITH ONE ANOTHER.           
000290*  06/06/1993  M.DUBOIS    PR-0159  IN-MEMORY COUNTRY TABLE NOW           
000300*                                   REPLACES THE OLD SEQUENTIAL           
000310*                                   RE-READ OF COUNTRY FOR EACH           
000320*                                   CITY ROW (TOO SLOW).                  
000330*  22/11/1994  J.LACROIX   PR-0203  ADDED TOP-N LIMIT PARAMETER.          
000340*  30/03/1996  J.LACROIX   PR-0240  CAPITAL-CITY EXTRACT COLUMNS          
000350*                                   NOW WRITTEN TO THE PIPE FILE          
000360*                                   ALONGSIDE THE PRINTED TABLE.          
000370*  11/08/1998  P.NGUYEN    Y2K-041  YEAR 2000 REVIEW. NO 2-DIGIT          
000380*                                   YEAR FIELDS IN THIS PROGRAM.          
000390*                                   SIGNED OFF.                           
000400*  25/01/2000  P.NGUYEN    CR-1041  SWITCHED PIPE FILE NAME TO            
000410*                                   REPORTS DIRECTORY LAYOUT.             
000420*  17/07/2003  S.OKORO     CR-1123  DISTRICT FILTER NOW ALSO              
000430*                                   HONOURED WHEN BUILDING THE            
000440*                                   PIPE FILE (WAS FULL TABLE).           
000450******************************************************************        
000460 ENVIRONMENT DIVISION.                                                    
000470 CONFIGURATION SECTION.                                                   
000480 SPECIAL-NAMES.                                                           
000490     C01 IS TOP-OF-FORM                                                   
000500     CLASS SCOPE-CODE-CLASS IS "W" "C" "R" "D"                            
000510     UPSI-0 ON STATUS IS TOPN-REQUESTED                                   
000520            OFF STATUS IS TOPN-NOT-REQUESTED.                             
000530 INPUT-OUTPUT SECTION.                                                    
000540 FILE-CONTROL.                                                            
000550     SELECT COUNTRY-FILE ASSIGN TO "COUNTRY"                              
000560         ORGANIZATION LINE SEQUENTIAL                                     
000570         FILE STATUS IS WSS-COUNTRY-STATUS.                               
000580     SELECT CITY-FILE ASSIGN TO "CITY"                                    
000590         ORGANIZATION LINE SEQUENTIAL                                     
000600         FILE STATUS IS WSS-CITY-STATUS.                                  
000610     SELECT MD-CITY-FILE ASSIGN TO "MDCITY"                               
000620         ORGANIZATION LINE SEQUENTIAL                                     
000630         FILE STATUS IS WSS-MD-STATUS.                                    
000640     SELECT SORT-WORK-FILE ASSIGN TO DISK.                                
000650******************************************************************        
000660 DATA DIVISION.                                                           
000670 FILE SECTION.                                                            
000680 FD  COUNTRY-FILE.                                                        
000690 01  CO-ENREG.                                                            
000700     05 CO-CODE                  PIC X(3).                                
000710     05 CO-NAME                  PIC X(52).                               
000720     05 CO-CONTINENT             PIC X(20).                               
000730     05 CO-REGION                PIC X(26).                               
000740     05 CO-POPULATION            PIC 9(9).                                
000750     05 CO-CAPITAL                PIC 9(9).                               
000760     05 FILLER                   PIC X(11).                               
000770 FD  CITY-FILE.                                                           
000780 01  CI-ENREG.                                                            
000790     05 CI-ID                    PIC 9(9).                                
000800     05 CI-NAME                  PIC X(35).                               
000810     05 CI-COUNTRY-CODE          PIC X(3).                                
000820     05 CI-DISTRICT              PIC X(20).                               
000830     05 CI-POPULATION            PIC 9(9).                                
000840     05 CI-IS-CAPITAL            PIC 9(1).                                
000850         88 CI-CAPITAL-YES           VALUE 1.                             
000860         88 CI-CAPITAL-NO            VALUE 0.                             
000870     05 FILLER                   PIC X(23).                               
000880 FD  MD-CITY-FILE.                                                        
000890 01  MD-CITY-LINE.                                                        
000900     05 MD-CITY-TEXT              PIC X(120).                             
000910     05 FILLER                    PIC X(10).                              
000920 SD  SORT-WORK-FILE.                                                      
000930 01  SW-RECORD.                                                           
000940     05 SW-POPULATION            PIC 9(9).                                
000950     05 SW-CITY-NAME             PIC X(35).                               
000960     05 SW-COUNTRY-NAME          PIC X(52).                               
000970     05 SW-DISTRICT              PIC X(20).                               
000980     05 FILLER                   PIC X(4).                                
000990******************************************************************        
001000 WORKING-STORAGE SECTION.                                                 
001010*    FILE STATUS WORK FIELDS - STAND-ALONE 77-LEVEL ITEMS PER             
001020*    THE SHOP'S OWN HABIT, ONE PER FILE, RATHER THAN GROUPED              
001030*    UNDER A COMMON 01.                                                   
001040 77  WSS-COUNTRY-STATUS       PIC 9(02).                                  
001050     88 WSS-COUNTRY-OK           VALUE 00.                                
001060     88 WSS-COUNTRY-EOF          VALUE 10.                                
001070 77  WSS-CITY-STATUS          PIC 9(02).                                  
001080     88 WSS-CITY-OK              VALUE 00.                                
001090     88 WSS-CITY-EOF             VALUE 10.                                
001100 77  WSS-MD-STATUS            PIC 9(02).                                  
001110     88 WSS-MD-OK                VALUE 00.                                
001120 01  WSS-SWITCHES.                                                        
001130     05 WSS-SORT-EOF-SW          PIC X(1) VALUE SPACE.                    
001140         88 WSS-SORT-EOF             VALUE "Y".                           
001150     05 WSS-ROWS-FOUND-SW        PIC X(1) VALUE SPACE.                    
001160         88 WSS-NO-ROWS-FOUND        VALUE "Y".                           
001170     05 WSS-SCOPE-MATCH-SW       PIC X(1) VALUE SPACE.                    
001180         88 WSS-SCOPE-MATCH-YES      VALUE "Y".                           
001190         88 WSS-SCOPE-MATCH-NO       VALUE "N".                           
001200     05 FILLER                   PIC X(1).                                
001210*    SCOPE PARAMETER - SELECTOR BYTE PACKED WITH ITS VALUE.               
001220 01  WSS-SCOPE-PARM.                                                      
001230     05 WSS-SCOPE-SELECTOR       PIC X(1) VALUE "W".                      
001240         88 SCOPE-WORLD              VALUE "W".                           
001250         88 SCOPE-CONTINENT          VALUE "C".                           
001260         88 SCOPE-REGION             VALUE "R".                           
001270         88 SCOPE-DISTRICT           VALUE "D".                           
001280     05 WSS-SCOPE-VALUE          PIC X(30) VALUE SPACES.                  
001290     05 FILLER                   PIC X(1).                                
001300*    TOP-N LIMIT, ACCEPTED AS TEXT, REDEFINED FOR ARITHMETIC.             
001310 01  WSS-LIMIT-PARM              PIC X(4) VALUE SPACES.                   
001320 01  WSS-LIMIT-NUMERIC REDEFINES WSS-LIMIT-PARM                           
001330                                 PIC 9(4).                                
001340     88 WSS-LIMIT-NOT-SET        VALUE ZERO.                              
001350 01  WSS-COUNTERS.                                                        
001360     05 WSS-COUNTRY-COUNT        PIC 9(4) COMP VALUE ZERO.                
001370     05 WSS-COUNTRY-IDX          PIC 9(4) COMP VALUE ZERO.                
001380     05 WSS-RETURNED-COUNT       PIC 9(9) COMP VALUE ZERO.                
001390     05 FILLER                   PIC X(1).                                
001400*    IN-MEMORY COUNTRY TABLE (NO KSDS AVAILABLE) - SEARCHED               
001410*    HERE INSTEAD OF A KEYED READ. INPUT MUST ARRIVE SORTED               
001420*    BY CODE ASCENDING FOR SEARCH ALL TO WORK.                            
001430 01  WSS-COUNTRY-TABLE.                                                   
001440     05 WCE-ENTRY OCCURS 300 TIMES                                        
001450             ASCENDING KEY IS WCE-CODE                                    
001460             INDEXED BY WCE-IDX.                                          
001470         10 WCE-CODE              PIC X(3).                               
001480         10 WCE-NAME              PIC X(52).                              
001490         10 WCE-CONTINENT         PIC X(20).                              
001500         10 WCE-REGION            PIC X(26).                              
001510         10 WCE-POPULATION        PIC 9(9).                               
001520         10 FILLER                PIC X(2).                               
001530*    WHOLE-TABLE ALPHA ALIAS - CLEARS ALL 300 SLOTS IN ONE                
001540*    MOVE BEFORE THE COUNTRY FILE IS RE-LOADED ON A RESTART.              
001550 01  WSS-COUNTRY-TABLE-ALPHA REDEFINES WSS-COUNTRY-TABLE                  
001560                                 PIC X(33600).                            
001570*    PRINT LINE FOR THE RANKED CITY TABLE, WITH A WHOLE-LINE              
001580*    ALPHANUMERIC ALIAS SO IT CAN BE BLANKED IN ONE MOVE.                 
001590 01  PR-CITY-LINE.                                                        
001600     05 PR-CITY-NAME              PIC X(35).                              
001610     05 FILLER                    PIC X(1) VALUE SPACE.                   
001620     05 PR-COUNTRY-NAME           PIC X(52).                              
001630     05 FILLER                    PIC X(1) VALUE SPACE.                   
001640     05 PR-DISTRICT               PIC X(20).                              
001650     05 FILLER                    PIC X(1) VALUE SPACE.                   
001660     05 PR-POPULATION             PIC ZZZ,ZZZ,ZZ9.                        
001670 01  PR-CITY-LINE-ALPHA REDEFINES PR-CITY-LINE                            
001680                                 PIC X(120).                              
001690******************************************************************        
001700 PROCEDURE DIVISION.                                                      
001710*    MAIN LINE - LOAD THE COUNTRY TABLE FIRST SO THE CITY PASS            
001720*    HAS SOMETHING TO SEARCH AGAINST, THEN RANK. AN EMPTY                 
001730*    COUNTRY FILE SKIPS THE RANKING ENTIRELY RATHER THAN                  
001740*    OPENING CITY AND SORT FOR NOTHING.                                   
001750 0000-MAIN-PROCEDURE.                                                     
001760     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
001770     PERFORM 2000-LOAD-COUNTRY-TABLE THRU 2000-EXIT.                      
001780     IF WSS-COUNTRY-COUNT = ZERO                                          
001790         DISPLAY "CITYREPORT - NO COUNTRY ROWS FOUND"                     
001800         SET WSS-NO-ROWS-FOUND TO TRUE                                    
001810     ELSE                                                                 
001820         PERFORM 4000-RANK-CITIES THRU 4000-EXIT                          
001830     END-IF.                                                              
001840     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
001850     STOP RUN.                                                            
001860******************************************************************        
001870*    SCOPE DEFAULTS TO THE WHOLE WORLD AND THE TOP-N LIMIT                
001880*    DEFAULTS TO UNSET (NO LIMIT). BOTH ARE PATCHED AND                   
001890*    RECOMPILED WHEN THE DESK WANTS A NARROWER RUN - THERE IS             
001900*    NO OPERATOR PROMPT IN A BATCH JOB LIKE THIS ONE.                     
001910 1000-INITIALIZE.                                                         
001920     MOVE "W" TO WSS-SCOPE-SELECTOR.                                      
001930     MOVE SPACES TO WSS-SCOPE-VALUE.                                      
001940     MOVE SPACES TO WSS-LIMIT-PARM.                                       
001950     MOVE SPACES TO WSS-COUNTRY-TABLE-ALPHA.                              
001960     DISPLAY "CITY REPORT - RANKED BY POPULATION".                        
001970 1000-EXIT.                                                               
001980     EXIT.                                                                
001990******************************************************************        
002000 2000-LOAD-COUNTRY-TABLE.                                                 
002010     OPEN INPUT COUNTRY-FILE.                                             
002020     IF NOT WSS-COUNTRY-OK                                                
002030         GO TO 9999-FILE-ERROR                                            
002040     END-IF.                                                              
002050     PERFORM 2100-LOAD-ONE-COUNTRY THRU 2100-EXIT                         
002060         UNTIL WSS-COUNTRY-EOF.                                           
002070     CLOSE COUNTRY-FILE.                                                  
002080 2000-EXIT.                                                               
002090     EXIT.                                                                
002100*    ONE COUNTRY ROW BECOMES ONE TABLE SLOT. THE FIVE FIELDS              
002110*    MOVED HERE ARE EVERYTHING THE CITY-JOIN PASS BELOW NEEDS -           
002120*    NOTHING ELSE OFF THE COUNTRY RECORD IS CARRIED FORWARD.              
002130 2100-LOAD-ONE-COUNTRY.                                                   
002140     READ COUNTRY-FILE                                                    
002150         AT END                                                           
002160             SET WSS-COUNTRY-EOF TO TRUE                                  
002170         NOT AT END                                                       
002180             ADD 1 TO WSS-COUNTRY-COUNT                                   
002190             ADD 1 TO WSS-COUNTRY-IDX                                     
002200             MOVE CO-CODE      TO WCE-CODE(WSS-COUNTRY-IDX)               
002210             MOVE CO-NAME      TO WCE-NAME(WSS-COUNTRY-IDX)               
002220             MOVE CO-CONTINENT                                            
002230                  TO WCE-CONTINENT(WSS-COUNTRY-IDX)                       
002240             MOVE CO-REGION    TO WCE-REGION(WSS-COUNTRY-IDX)             
002250             MOVE CO-POPULATION                                           
002260                  TO WCE-POPULATION(WSS-COUNTRY-IDX)                      
002270     END-READ.                                                            
002280 2100-EXIT.                                                               
002290     EXIT.                                                                
002300******************************************************************        
002310*    ONE SORT VERB DOES THE WHOLE JOB - THE INPUT PROCEDURE               
002320*    FEEDS IT SCOPE-MATCHED CITY ROWS, THE OUTPUT PROCEDURE               
002330*    APPLIES THE TOP-N LIMIT AND WRITES BOTH THE PRINTED TABLE            
002340*    AND THE MARKDOWN COPY FROM THE SAME RANKED PASS.                     
002350 4000-RANK-CITIES.                                                        
002360     SORT SORT-WORK-FILE                                                  
002370         ON DESCENDING KEY SW-POPULATION                                  
002380         INPUT PROCEDURE 4100-BUILD-SORT-INPUT                            
002390             THRU 4100-EXIT                                               
002400         OUTPUT PROCEDURE 4500-PRODUCE-OUTPUT                             
002410             THRU 4500-EXIT.                                              
002420 4000-EXIT.                                                               
002430     EXIT.                                                                
002440******************************************************************        
002450 4100-BUILD-SORT-INPUT.                                                   
002460     OPEN INPUT CITY-FILE.                                                
002470     IF NOT WSS-CITY-OK                                                   
002480         GO TO 9999-FILE-ERROR                                            
002490     END-IF.                                                              
002500     PERFORM 4200-RELEASE-ONE-CITY THRU 4200-EXIT                         
002510         UNTIL WSS-CITY-EOF.                                              
002520     CLOSE CITY-FILE.                                                     
002530 4100-EXIT.                                                               
002540     EXIT.                                                                
002550*    EACH CITY ROW IS EITHER RELEASED TO THE SORT WORK FILE OR            
002560*    DROPPED, DEPENDING ON THE SCOPE TEST BELOW - NOTHING GOES            
002570*    TO SORT-WORK-FILE UNTIL IT HAS PASSED THE COUNTRY JOIN.              
002580 4200-RELEASE-ONE-CITY.                                                   
002590     READ CITY-FILE                                                       
002600         AT END                                                           
002610             SET WSS-CITY-EOF TO TRUE                                     
002620         NOT AT END                                                       
002630             PERFORM 4300-JOIN-AND-FILTER THRU 4300-EXIT                  
002640     END-READ.                                                            
002650 4200-EXIT.                                                               
002660     EXIT.                                                                
002670*    SEARCH ALL NEEDS THE COUNTRY TABLE IN CODE-ASCENDING ORDER,          
002680*    WHICH IS WHY THE COUNTRY FILE MUST ARRIVE SORTED BY CODE.            
002690*    A CITY WHOSE COUNTRY CODE IS NOT FOUND IS SILENTLY DROPPED.          
002700 4300-JOIN-AND-FILTER.                                                    
002710     SEARCH ALL WCE-ENTRY                                                 
002720         AT END                                                           
002730             CONTINUE                                                     
002740         WHEN WCE-CODE(WCE-IDX) = CI-COUNTRY-CODE                         
002750             PERFORM 4400-CHECK-SCOPE THRU 4400-EXIT                      
002760             IF WSS-SCOPE-MATCH-YES                                       
002770                 MOVE CI-POPULATION TO SW-POPULATION                      
002780                 MOVE CI-NAME       TO SW-CITY-NAME                       
002790                 MOVE WCE-NAME(WCE-IDX)                                   
002800                      TO SW-COUNTRY-NAME                                  
002810                 MOVE CI-DISTRICT   TO SW-DISTRICT                        
002820                 RELEASE SW-RECORD                                        
002830             END-IF                                                       
002840     END-SEARCH.                                                          
002850 4300-EXIT.                                                               
002860     EXIT.                                                                
002870******************************************************************        
002880*    WORLD SCOPE ALWAYS MATCHES. THE OTHER THREE SCOPES ARE               
002890*    MUTUALLY EXCLUSIVE ON THE SELECTOR BYTE, SO ONLY ONE OF              
002900*    THE THREE COMPARISONS BELOW CAN EVER FIRE ON A GIVEN RUN -           
002910*    CONTINENT AGAINST THE COUNTRY TABLE, REGION THE SAME WAY,            
002920*    DISTRICT DIRECTLY AGAINST THE CITY RECORD SINCE DISTRICT             
002930*    IS NOT CARRIED IN THE COUNTRY TABLE.                                 
002940 4400-CHECK-SCOPE.                                                        
002950     SET WSS-SCOPE-MATCH-NO TO TRUE.                                      
002960     EVALUATE TRUE                                                        
002970         WHEN SCOPE-WORLD                                                 
002980             SET WSS-SCOPE-MATCH-YES TO TRUE                              
002990         WHEN SCOPE-CONTINENT                                             
003000             IF WCE-CONTINENT(WCE-IDX) = WSS-SCOPE-VALUE                  
003010                 SET WSS-SCOPE-MATCH-YES TO TRUE                          
003020             END-IF                                                       
003030         WHEN SCOPE-REGION                                                
003040             IF WCE-REGION(WCE-IDX) = WSS-SCOPE-VALUE                     
003050                 SET WSS-SCOPE-MATCH-YES TO TRUE                          
003060             END-IF                                                       
003070         WHEN SCOPE-DISTRICT                                              
003080             IF CI-DISTRICT = WSS-SCOPE-VALUE                             
003090                 SET WSS-SCOPE-MATCH-YES TO TRUE                          
003100             END-IF                                                       
003110     END-EVALUATE.                                                        
003120 4400-EXIT.                                                               
003130     EXIT.                                                                
003140******************************************************************        
003150*    OPENS THE MARKDOWN FILE, DRAINS THE SORTED WORK FILE ROW             
003160*    BY ROW, THEN FLAGS THE EMPTY-RESULT CASE SEPARATELY FROM             
003170*    THE EMPTY-COUNTRY-TABLE CASE HANDLED IN THE MAIN LINE -              
003180*    A SCOPE THAT MATCHES NO CITIES IS NOT A FILE ERROR.                  
003190 4500-PRODUCE-OUTPUT.                                                     
003200     OPEN OUTPUT MD-CITY-FILE.                                            
003210     IF NOT WSS-MD-OK                                                     
003220         GO TO 9999-FILE-ERROR                                            
003230     END-IF.                                                              
003240     PERFORM 4510-WRITE-MD-HEADER THRU 4510-EXIT.                         
003250     MOVE SPACE TO WSS-SORT-EOF-SW.                                       
003260     PERFORM 4600-RETURN-ONE-ROW THRU 4600-EXIT                           
003270         UNTIL WSS-SORT-EOF.                                              
003280     IF WSS-RETURNED-COUNT = ZERO                                         
003290         SET WSS-NO-ROWS-FOUND TO TRUE                                    
003300         DISPLAY "CITYREPORT - NO CITIES MATCH SCOPE"                     
003310     END-IF.                                                              
003320     CLOSE MD-CITY-FILE.                                                  
003330 4500-EXIT.                                                               
003340     EXIT.                                                                
003350*    TWO-LINE MARKDOWN HEADER - COLUMN NAMES, THEN THE DASH               
003360*    SEPARATOR ROW EVERY MARKDOWN TABLE IN THIS SHOP CARRIES.             
003370 4510-WRITE-MD-HEADER.                                                    
003380     MOVE "| City | Country | Population |"                               
003390          TO MD-CITY-LINE.                                                
003400     WRITE MD-CITY-LINE.                                                  
003410     MOVE "|---|---|---|" TO MD-CITY-LINE.                                
003420     WRITE MD-CITY-LINE.                                                  
003430 4510-EXIT.                                                               
003440     EXIT.                                                                
003450*    SORT ALREADY DELIVERS THE ROWS IN RANKED ORDER - THIS                
003460*    PARAGRAPH JUST PULLS THEM BACK OUT ONE AT A TIME.                    
003470 4600-RETURN-ONE-ROW.                                                     
003480     RETURN SORT-WORK-FILE                                                
003490         AT END                                                           
003500             SET WSS-SORT-EOF TO TRUE                                     
003510         NOT AT END                                                       
003520             PERFORM 4700-HANDLE-ROW THRU 4700-EXIT                       
003530     END-RETURN.                                                          
003540 4600-EXIT.                                                               
003550     EXIT.                                                                
003560*    TOP-N CUTOFF IS ENFORCED HERE, AFTER THE SORT, RATHER THAN           
003570*    DURING THE JOIN PASS - THE FULL SCOPE-MATCHING SET HAS TO            
003580*    BE RANKED FIRST BEFORE THE FIRST N CAN BE KNOWN.                     
003590 4700-HANDLE-ROW.                                                         
003600     ADD 1 TO WSS-RETURNED-COUNT.                                         
003610     IF NOT WSS-LIMIT-NOT-SET                                             
003620         AND WSS-RETURNED-COUNT > WSS-LIMIT-NUMERIC                       
003630         SET WSS-SORT-EOF TO TRUE                                         
003640     ELSE                                                                 
003650         PERFORM 4800-PRINT-ROW THRU 4800-EXIT                            
003660         PERFORM 4900-WRITE-MD-ROW THRU 4900-EXIT                         
003670     END-IF.                                                              
003680 4700-EXIT.                                                               
003690     EXIT.                                                                
003700*    BLANK THE WHOLE LINE FIRST SO A SHORTER NAME ON A LATER              
003710*    ROW NEVER SHOWS A TRAILING CHARACTER FROM A LONGER ONE.              
003720 4800-PRINT-ROW.                                                          
003730     MOVE SPACES TO PR-CITY-LINE-ALPHA.                                   
003740     MOVE SW-CITY-NAME    TO PR-CITY-NAME.                                
003750     MOVE SW-COUNTRY-NAME TO PR-COUNTRY-NAME.                             
003760     MOVE SW-DISTRICT     TO PR-DISTRICT.                                 
003770     MOVE SW-POPULATION   TO PR-POPULATION.                               
003780     DISPLAY PR-CITY-LINE.                                                
003790 4800-EXIT.                                                               
003800     EXIT.                                                                
003810*    SAME ROW, PIPE-DELIMITED, FOR THE MARKDOWN COPY.                     
003820 4900-WRITE-MD-ROW.                                                       
003830     STRING "| " DELIMITED BY SIZE                                        
003840            SW-CITY-NAME DELIMITED BY SIZE                                
003850            " | " DELIMITED BY SIZE                                       
003860            SW-COUNTRY-NAME DELIMITED BY SIZE                             
003870            " | " DELIMITED BY SIZE                                       
003880            SW-POPULATION DELIMITED BY SIZE                               
003890            " |" DELIMITED BY SIZE                                        
003900         INTO MD-CITY-LINE.                                               
003910     WRITE MD-CITY-LINE.                                                  
003920 4900-EXIT.                                                               
003930     EXIT.                                                                
003940******************************************************************        
003950*    RUN FOOTER - CONFIRMS THE JOB REACHED THE END NORMALLY,              
003960*    WHETHER OR NOT ANY ROWS ACTUALLY PRINTED.                            
003970 9000-TERMINATE.                                                          
003980     DISPLAY "CITY REPORT - END OF RUN".                                  
003990 9000-EXIT.                                                               
004000     EXIT.                                                                
004010******************************************************************        
004020*    ANY NON-ZERO STATUS ON OPEN SENDS CONTROL HERE FROM                  
004030*    WHICHEVER PARAGRAPH TRIED THE OPEN. ALL THREE STATUS                 
004040*    FIELDS ARE DISPLAYED SO THE OPERATOR DOES NOT HAVE TO                
004050*    GUESS WHICH OF THE THREE FILES WAS THE ONE THAT FAILED.              
004060 9999-FILE-ERROR.                                                         
004070     DISPLAY "CITYREPORT - FILE ERROR - RUN ABANDONED".                   
004080     DISPLAY "COUNTRY STATUS = " WSS-COUNTRY-STATUS.                      
004090     DISPLAY "CITY    STATUS = " WSS-CITY-STATUS.                         
004100     DISPLAY "MD FILE STATUS = " WSS-MD-STATUS.                           
004110     STOP RUN.                                                            
