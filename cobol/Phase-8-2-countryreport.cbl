000100******************************************************************        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID. 8-2-COUNTRYREPORT.                                           
000130 AUTHOR. M. DUBOIS.                                                       
000140 INSTALLATION. DIRECTION DES STATISTIQUES MONDIALES.                      
000150 DATE-WRITTEN. 02/05/1988.                                                
000160 DATE-COMPILED.                                                           
000170 SECURITY. INTERNAL USE ONLY - GEOGRAPHY EXTRACT UNIT.                    
000180******************************************************************        
000190*  CHANGE LOG                                                             
000200*  ----------                                                             
000210*  02/05/1988  M.DUBOIS    PR-0046  INITIAL WRITE-UP. RANKS               
000220*                                   COUNTRIES BY POPULATION.              
000230*  14/12/1990  M.DUBOIS    PR-0122  ADDED CONTINENT AND REGION            
000240*                                   SCOPE SELECTORS.                      
000250*  09/04/1993  J.LACROIX   PR-0161  ADDED TOP-N LIMIT PARAMETER,          
000260*                                   SAME CONVENTION AS THE CITY           
000270*                                   EXTRACT (PR-0203 THERE).              
000280*  15/02/1997  P.NGUYEN    PR-0251  MARKDOWN OUTPUT FILE ADDED            
000290*                                   FOR THE STATISTICS INTRANET.          
000300*  09/09/1998  P.NGUYEN    Y2K-042  YEAR 2000 REVIEW. NO 2-DIGIT          
000310*                                   YEAR FIELDS. SIGNED OFF.              
000320*  03/03/2001  S.OKORO     CR-1077  DISTRICT SELECTOR REJECTED -          
000330*                                   NOT MEANINGFUL AT COUNTRY             
000340*                                   GRAIN, LEFT AS WORLD/CONT/            
000350*                                   REGION ONLY.                          
000360*  19/07/2004  R.OKONKWO   PR-0356  CAPITAL AND CODE COLUMNS WERE         
000370*                                   MISSING FROM BOTH THE PRINTED         
000380*                                   AND MARKDOWN TABLES - JOINS           
000390*                                   THE CITY FILE THE WAY 8-3             
000400*                                   ALREADY DOES TO RESOLVE THE           
000410*                                   CAPITAL'S NAME.                       
000420******************************************************************        
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM                                                   
000470     CLASS SCOPE-CODE-CLASS IS "W" "C" "R"                                
000480     UPSI-0 ON STATUS IS TOPN-REQUESTED                                   
000490            OFF STATUS IS TOPN-NOT-REQUESTED.                             
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520     SELECT COUNTRY-FILE ASSIGN TO "COUNTRY"                              
000530         ORGANIZATION LINE SEQUENTIAL                                     
000540         FILE STATUS IS WSS-COUNTRY-STATUS.                               
000550     SELECT CITY-FILE ASSIGN TO "CITY"                                    
000560         ORGANIZATION LINE SEQUENTIAL                                     
000570         FILE STATUS IS WSS-CITY-STATUS.                                  
000580     SELECT MD-COUNTRY-FILE ASSIGN TO "MDCOUNTRY"                         
000590         ORGANIZATION LINE SEQUENTIAL                                     
000600         FILE STATUS IS WSS-MD-STATUS.                                    
000610     SELECT SORT-WORK-FILE ASSIGN TO DISK.                                
000620******************************************************************        
000630 DATA DIVISION.                                                           
000640 FILE SECTION.                                                            
000650 FD  COUNTRY-FILE.                                                        
000660 01  CO-ENREG.                                                            
000670     05 CO-CODE                  PIC X(3).                                
000680     05 CO-NAME                  PIC X(52).                               
000690     05 CO-CONTINENT             PIC X(20).                               
000700     05 CO-REGION                PIC X(26).                               
000710     05 CO-POPULATION            PIC 9(9).                                
000720     05 CO-CAPITAL                PIC 9(9).                               
000730     05 FILLER                   PIC X(11).                               
000740*    ALTERNATE NUMERIC-ONLY VIEW OF THE COUNTRY RECORD, USED              
000750*    ONLY TO PICK THE POPULATION FIGURE APART FOR THE ZERO-               
000760*    ROW-COUNT CHECK WITHOUT DISTURBING THE REST OF THE GROUP.            
000770 01  CO-ENREG-NUMERIC-R REDEFINES CO-ENREG.                               
000780     05 FILLER                   PIC X(101).                              
000790     05 CO-POPULATION-N          PIC 9(9).                                
000800     05 CO-CAPITAL-N              PIC 9(9).                               
000810     05 FILLER                   PIC X(11).                               
000820*    CAPITAL CITY IS JOINED OFF THIS FILE - SAME LAYOUT AS THE            
000830*    CITY EXTRACT CARRIES, KEPT FULL WIDTH PER SHOP HABIT EVEN            
000840*    THOUGH ONLY ID AND NAME ARE READ INTO THE TABLE BELOW.               
000850 FD  CITY-FILE.                                                           
000860 01  CI-ENREG.                                                            
000870     05 CI-ID                    PIC 9(9).                                
000880     05 CI-NAME                  PIC X(35).                               
000890     05 CI-COUNTRY-CODE          PIC X(3).                                
000900     05 CI-DISTRICT              PIC X(20).                               
000910     05 CI-POPULATION            PIC 9(9).                                
000920     05 CI-IS-CAPITAL            PIC 9(1).                                
000930         88 CI-CAPITAL-YES           VALUE 1.                             
000940         88 CI-CAPITAL-NO            VALUE 0.                             
000950     05 FILLER                   PIC X(23).                               
000960 FD  MD-COUNTRY-FILE.                                                     
000970 01  MD-COUNTRY-LINE.                                                     
000980     05 MD-COUNTRY-TEXT           PIC X(120).                             
000990     05 FILLER                    PIC X(10).                              
001000 SD  SORT-WORK-FILE.                                                      
001010 01  SW-RECORD.                                                           
001020     05 SW-POPULATION            PIC 9(9).                                
001030     05 SW-NAME                  PIC X(52).                               
001040     05 SW-CONTINENT             PIC X(20).                               
001050     05 SW-REGION                PIC X(26).                               
001060     05 SW-CAPITAL-NAME          PIC X(52).                               
001070     05 SW-CODE                  PIC X(3).                                
001080     05 FILLER                   PIC X(3).                                
001090******************************************************************        
001100 WORKING-STORAGE SECTION.                                                 
001110*    FILE STATUS WORK FIELDS - STAND-ALONE 77-LEVEL ITEMS PER             
001120*    THE SHOP'S OWN HABIT, ONE PER FILE, RATHER THAN GROUPED              
001130*    UNDER A COMMON 01.                                                   
001140 77  WSS-COUNTRY-STATUS       PIC 9(02).                                  
001150     88 WSS-COUNTRY-OK           VALUE 00.                                
001160     88 WSS-COUNTRY-EOF          VALUE 10.                                
001170 77  WSS-CITY-STATUS          PIC 9(02).                                  
001180     88 WSS-CITY-OK              VALUE 00.                                
001190     88 WSS-CITY-EOF             VALUE 10.                                
001200 77  WSS-MD-STATUS            PIC 9(02).                                  
001210     88 WSS-MD-OK                VALUE 00.                                
001220 01  WSS-SWITCHES.                                                        
001230     05 WSS-SORT-EOF-SW          PIC X(1) VALUE SPACE.                    
001240         88 WSS-SORT-EOF             VALUE "Y".                           
001250     05 WSS-ROWS-FOUND-SW        PIC X(1) VALUE SPACE.                    
001260         88 WSS-NO-ROWS-FOUND        VALUE "Y".                           
001270     05 WSS-SCOPE-MATCH-SW       PIC X(1) VALUE SPACE.                    
001280         88 WSS-SCOPE-MATCH-YES      VALUE "Y".                           
001290         88 WSS-SCOPE-MATCH-NO       VALUE "N".                           
001300     05 FILLER                   PIC X(1).                                
001310*    SCOPE PARAMETER - SELECTOR BYTE PACKED WITH ITS VALUE.               
001320 01  WSS-SCOPE-PARM.                                                      
001330     05 WSS-SCOPE-SELECTOR       PIC X(1) VALUE "W".                      
001340         88 SCOPE-WORLD              VALUE "W".                           
001350         88 SCOPE-CONTINENT          VALUE "C".                           
001360         88 SCOPE-REGION             VALUE "R".                           
001370     05 WSS-SCOPE-VALUE          PIC X(30) VALUE SPACES.                  
001380     05 FILLER                   PIC X(1).                                
001390*    TOP-N LIMIT, ACCEPTED AS TEXT, REDEFINED FOR ARITHMETIC.             
001400 01  WSS-LIMIT-PARM              PIC X(4) VALUE SPACES.                   
001410 01  WSS-LIMIT-NUMERIC REDEFINES WSS-LIMIT-PARM                           
001420                                 PIC 9(4).                                
001430     88 WSS-LIMIT-NOT-SET        VALUE ZERO.                              
001440 01  WSS-COUNTERS.                                                        
001450     05 WSS-CITY-COUNT           PIC 9(6) COMP VALUE ZERO.                
001460     05 WSS-CITY-IDX             PIC 9(6) COMP VALUE ZERO.                
001470     05 WSS-RETURNED-COUNT       PIC 9(9) COMP VALUE ZERO.                
001480     05 FILLER                   PIC X(1).                                
001490*    IN-MEMORY CITY TABLE (NO KSDS AVAILABLE) - SEARCHED HERE             
001500*    INSTEAD OF A RANDOM READ AGAINST A KEYED CITY FILE TO                
001510*    RESOLVE EACH COUNTRY'S CAPITAL CITY NAME. INPUT MUST                 
001520*    ARRIVE SORTED BY CITY ID ASCENDING FOR SEARCH ALL TO WORK.           
001530 01  WSS-CITY-TABLE.                                                      
001540     05 WCI-ENTRY OCCURS 5000 TIMES                                       
001550             ASCENDING KEY IS WCI-ID                                      
001560             INDEXED BY WCI-IDX.                                          
001570         10 WCI-ID                PIC 9(9).                               
001580         10 WCI-NAME              PIC X(35).                              
001590         10 FILLER                PIC X(2).                               
001600*    WHOLE-TABLE ALPHA ALIAS - CLEARS ALL 5000 SLOTS IN ONE               
001610*    MOVE BEFORE THE CITY FILE IS LOADED.                                 
001620 01  WSS-CITY-TABLE-ALPHA REDEFINES WSS-CITY-TABLE                        
001630                                 PIC X(230000).                           
001640*    PRINT LINE FOR THE RANKED COUNTRY TABLE, WITH A WHOLE-LINE           
001650*    ALPHANUMERIC ALIAS SO IT CAN BE BLANKED IN ONE MOVE.                 
001660 01  PR-COUNTRY-LINE.                                                     
001670     05 PR-NAME                   PIC X(52).                              
001680     05 FILLER                    PIC X(1) VALUE SPACE.                   
001690     05 PR-CONTINENT              PIC X(20).                              
001700     05 FILLER                    PIC X(1) VALUE SPACE.                   
001710     05 PR-REGION                 PIC X(26).                              
001720     05 FILLER                    PIC X(1) VALUE SPACE.                   
001730     05 PR-CAPITAL                PIC X(52).                              
001740     05 FILLER                    PIC X(1) VALUE SPACE.                   
001750     05 PR-CODE                   PIC X(3).                               
001760     05 FILLER                    PIC X(1) VALUE SPACE.                   
001770     05 PR-POPULATION             PIC ZZZ,ZZZ,ZZ9.                        
001780 01  PR-COUNTRY-LINE-ALPHA REDEFINES PR-COUNTRY-LINE                      
001790                                 PIC X(163).                              
001800******************************************************************        
001810 PROCEDURE DIVISION.                                                      
001820*    MAIN LINE - THE CITY TABLE IS LOADED FIRST SO THE CAPITAL            
001830*    JOIN INSIDE THE SORT'S INPUT PROCEDURE CAN SEARCH IT.                
001840 0000-MAIN-PROCEDURE.                                                     
001850     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
001860     PERFORM 2000-LOAD-CITY-TABLE THRU 2000-EXIT.                         
001870     PERFORM 4000-RANK-COUNTRIES THRU 4000-EXIT.                          
001880     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
001890     STOP RUN.                                                            
001900******************************************************************        
001910*    SCOPE DEFAULTS TO THE WHOLE WORLD, LIMIT DEFAULTS TO                 
001920*    UNSET. PATCH AND RECOMPILE FOR A NARROWER RUN.                       
001930 1000-INITIALIZE.                                                         
001940     MOVE "W" TO WSS-SCOPE-SELECTOR.                                      
001950     MOVE SPACES TO WSS-SCOPE-VALUE.                                      
001960     MOVE SPACES TO WSS-LIMIT-PARM.                                       
001970     MOVE SPACES TO WSS-CITY-TABLE-ALPHA.                                 
001980     DISPLAY "COUNTRY REPORT - RANKED BY POPULATION".                     
001990 1000-EXIT.                                                               
002000     EXIT.                                                                
002010******************************************************************        
002020 2000-LOAD-CITY-TABLE.                                                    
002030     OPEN INPUT CITY-FILE.                                                
002040     IF NOT WSS-CITY-OK                                                   
002050         GO TO 9999-FILE-ERROR                                            
002060     END-IF.                                                              
002070     PERFORM 2100-LOAD-ONE-CITY THRU 2100-EXIT                            
002080         UNTIL WSS-CITY-EOF.                                              
002090     CLOSE CITY-FILE.                                                     
002100 2000-EXIT.                                                               
002110     EXIT.                                                                
002120*    ONLY THE ID AND NAME ARE KEPT - THAT IS ALL THE CAPITAL              
002130*    JOIN BELOW NEEDS OFF THE CITY SIDE OF THE MATCH.                     
002140 2100-LOAD-ONE-CITY.                                                      
002150     READ CITY-FILE                                                       
002160         AT END                                                           
002170             SET WSS-CITY-EOF TO TRUE                                     
002180         NOT AT END                                                       
002190             ADD 1 TO WSS-CITY-COUNT                                      
002200             ADD 1 TO WSS-CITY-IDX                                        
002210             MOVE CI-ID     TO WCI-ID(WSS-CITY-IDX)                       
002220             MOVE CI-NAME   TO WCI-NAME(WSS-CITY-IDX)                     
002230     END-READ.                                                            
002240 2100-EXIT.                                                               
002250     EXIT.                                                                
002260******************************************************************        
002270*    INPUT PROCEDURE FEEDS SCOPE-MATCHED ROWS IN, OUTPUT                  
002280*    PROCEDURE APPLIES THE TOP-N LIMIT AND WRITES BOTH THE                
002290*    PRINTED TABLE AND THE MARKDOWN COPY FROM THE RANKED ROWS.            
002300 4000-RANK-COUNTRIES.                                                     
002310     SORT SORT-WORK-FILE                                                  
002320         ON DESCENDING KEY SW-POPULATION                                  
002330         INPUT PROCEDURE 4100-BUILD-SORT-INPUT                            
002340             THRU 4100-EXIT                                               
002350         OUTPUT PROCEDURE 4500-PRODUCE-OUTPUT                             
002360             THRU 4500-EXIT.                                              
002370 4000-EXIT.                                                               
002380     EXIT.                                                                
002390******************************************************************        
002400 4100-BUILD-SORT-INPUT.                                                   
002410     OPEN INPUT COUNTRY-FILE.                                             
002420     IF NOT WSS-COUNTRY-OK                                                
002430         GO TO 9999-FILE-ERROR                                            
002440     END-IF.                                                              
002450     PERFORM 4200-RELEASE-ONE-COUNTRY THRU 4200-EXIT                      
002460         UNTIL WSS-COUNTRY-EOF.                                           
002470     CLOSE COUNTRY-FILE.                                                  
002480 4100-EXIT.                                                               
002490     EXIT.                                                                
002500*    THE COUNTRY RECORD ALREADY CARRIES CONTINENT AND REGION              
002510*    DIRECTLY, SO THE SCOPE TEST RUNS STRAIGHT OFF THE RECORD             
002520*    JUST READ; ONLY THE CAPITAL NAME NEEDS THE CITY TABLE.               
002530 4200-RELEASE-ONE-COUNTRY.                                                
002540     READ COUNTRY-FILE                                                    
002550         AT END                                                           
002560             SET WSS-COUNTRY-EOF TO TRUE                                  
002570         NOT AT END                                                       
002580             PERFORM 4400-CHECK-SCOPE THRU 4400-EXIT                      
002590             IF WSS-SCOPE-MATCH-YES                                       
002600                 MOVE CO-POPULATION TO SW-POPULATION                      
002610                 MOVE CO-NAME       TO SW-NAME                            
002620                 MOVE CO-CONTINENT  TO SW-CONTINENT                       
002630                 MOVE CO-REGION     TO SW-REGION                          
002640                 MOVE CO-CODE       TO SW-CODE                            
002650                 PERFORM 4300-JOIN-CAPITAL THRU 4300-EXIT                 
002660                 RELEASE SW-RECORD                                        
002670             END-IF                                                       
002680     END-READ.                                                            
002690 4200-EXIT.                                                               
002700     EXIT.                                                                
002710*    BINARY SEARCH THE CITY TABLE FOR THE CAPITAL'S ID; A ZERO            
002720*    OR UNMATCHED CAPITAL LEAVES THE COLUMN BLANK RATHER THAN             
002730*    CARRYING OVER A STALE NAME FROM THE PRIOR COUNTRY.                   
002740 4300-JOIN-CAPITAL.                                                       
002750     MOVE SPACES TO SW-CAPITAL-NAME.                                      
002760     IF CO-CAPITAL NOT = ZERO                                             
002770         SEARCH ALL WCI-ENTRY                                             
002780             AT END                                                       
002790                 CONTINUE                                                 
002800             WHEN WCI-ID(WCI-IDX) = CO-CAPITAL                            
002810                 MOVE WCI-NAME(WCI-IDX) TO SW-CAPITAL-NAME                
002820         END-SEARCH                                                       
002830     END-IF.                                                              
002840 4300-EXIT.                                                               
002850     EXIT.                                                                
002860******************************************************************        
002870*    WORLD SCOPE ALWAYS MATCHES; CONTINENT AND REGION ARE                 
002880*    MUTUALLY EXCLUSIVE ON THE SELECTOR BYTE, SO AT MOST ONE OF           
002890*    THE TWO COMPARISONS BELOW CAN EVER FIRE.                             
002900 4400-CHECK-SCOPE.                                                        
002910     SET WSS-SCOPE-MATCH-NO TO TRUE.                                      
002920     EVALUATE TRUE                                                        
002930         WHEN SCOPE-WORLD                                                 
002940             SET WSS-SCOPE-MATCH-YES TO TRUE                              
002950         WHEN SCOPE-CONTINENT                                             
002960             IF CO-CONTINENT = WSS-SCOPE-VALUE                            
002970                 SET WSS-SCOPE-MATCH-YES TO TRUE                          
002980             END-IF                                                       
002990         WHEN SCOPE-REGION                                                
003000             IF CO-REGION = WSS-SCOPE-VALUE                               
003010                 SET WSS-SCOPE-MATCH-YES TO TRUE                          
003020             END-IF                                                       
003030     END-EVALUATE.                                                        
003040 4400-EXIT.                                                               
003050     EXIT.                                                                
003060******************************************************************        
003070*    A SCOPE THAT MATCHES NO COUNTRIES IS FLAGGED SEPARATELY              
003080*    FROM A FILE ERROR - IT IS A LEGITIMATE EMPTY RESULT, NOT             
003090*    AN ABEND CONDITION.                                                  
003100 4500-PRODUCE-OUTPUT.                                                     
003110     OPEN OUTPUT MD-COUNTRY-FILE.                                         
003120     IF NOT WSS-MD-OK                                                     
003130         GO TO 9999-FILE-ERROR                                            
003140     END-IF.                                                              
003150     PERFORM 4510-WRITE-MD-HEADER THRU 4510-EXIT.                         
003160     MOVE SPACE TO WSS-SORT-EOF-SW.                                       
003170     PERFORM 4600-RETURN-ONE-ROW THRU 4600-EXIT                           
003180         UNTIL WSS-SORT-EOF.                                              
003190     IF WSS-RETURNED-COUNT = ZERO                                         
003200         SET WSS-NO-ROWS-FOUND TO TRUE                                    
003210         DISPLAY "COUNTRYREPORT - NO COUNTRIES MATCH SCOPE"               
003220     END-IF.                                                              
003230     CLOSE MD-COUNTRY-FILE.                                               
003240 4500-EXIT.                                                               
003250     EXIT.                                                                
003260*    HEADER ROW PLUS THE DASH SEPARATOR EVERY MARKDOWN TABLE IN           
003270*    THIS SHOP CARRIES. MARKDOWN COLUMN ORDER IS CODE, NAME,              
003280*    CONTINENT, REGION, POPULATION, CAPITAL - NOT THE SAME                
003290*    ORDER AS THE CONSOLE LISTING BELOW.                                  
003300 4510-WRITE-MD-HEADER.                                                    
003310     STRING "| Code | Country | Continent | " DELIMITED BY SIZE           
003320            "Region | Population | Capital |" DELIMITED BY SIZE           
003330         INTO MD-COUNTRY-LINE.                                            
003340     WRITE MD-COUNTRY-LINE.                                               
003350     MOVE "|---|---|---|---|---|---|" TO MD-COUNTRY-LINE.                 
003360     WRITE MD-COUNTRY-LINE.                                               
003370 4510-EXIT.                                                               
003380     EXIT.                                                                
003390*    SORT ALREADY DELIVERS RANKED ROWS - THIS JUST DRAINS THEM.           
003400 4600-RETURN-ONE-ROW.                                                     
003410     RETURN SORT-WORK-FILE                                                
003420         AT END                                                           
003430             SET WSS-SORT-EOF TO TRUE                                     
003440         NOT AT END                                                       
003450             PERFORM 4700-HANDLE-ROW THRU 4700-EXIT                       
003460     END-RETURN.                                                          
003470 4600-EXIT.                                                               
003480     EXIT.                                                                
003490*    TOP-N CUTOFF APPLIES AFTER THE SORT, NOT DURING THE JOIN -           
003500*    THE FULL MATCHING SET HAS TO BE RANKED FIRST.                        
003510 4700-HANDLE-ROW.                                                         
003520     ADD 1 TO WSS-RETURNED-COUNT.                                         
003530     IF NOT WSS-LIMIT-NOT-SET                                             
003540         AND WSS-RETURNED-COUNT > WSS-LIMIT-NUMERIC                       
003550         SET WSS-SORT-EOF TO TRUE                                         
003560     ELSE                                                                 
003570         PERFORM 4800-PRINT-ROW THRU 4800-EXIT                            
003580         PERFORM 4900-WRITE-MD-ROW THRU 4900-EXIT                         
003590     END-IF.                                                              
003600 4700-EXIT.                                                               
003610     EXIT.                                                                
003620*    BLANK THE LINE FIRST SO A SHORT NAME NEVER SHOWS A LEFTOVER          
003630*    CHARACTER FROM A LONGER ONE PRINTED ON AN EARLIER ROW.               
003640*    CONSOLE COLUMN ORDER IS NAME, CONTINENT, REGION, CAPITAL,            
003650*    CODE, POPULATION.                                                    
003660 4800-PRINT-ROW.                                                          
003670     MOVE SPACES TO PR-COUNTRY-LINE-ALPHA.                                
003680     MOVE SW-NAME         TO PR-NAME.                                     
003690     MOVE SW-CONTINENT    TO PR-CONTINENT.                                
003700     MOVE SW-REGION       TO PR-REGION.                                   
003710     MOVE SW-CAPITAL-NAME TO PR-CAPITAL.                                  
003720     MOVE SW-CODE         TO PR-CODE.                                     
003730     MOVE SW-POPULATION   TO PR-POPULATION.                               
003740     DISPLAY PR-COUNTRY-LINE.                                             
003750 4800-EXIT.                                                               
003760     EXIT.                                                                
003770*    SAME ROW AGAIN, PIPE-DELIMITED, FOR THE MARKDOWN COPY - IN           
003780*    THE MARKDOWN COLUMN ORDER, NOT THE CONSOLE ORDER ABOVE.              
003790 4900-WRITE-MD-ROW.                                                       
003800     STRING "| " DELIMITED BY SIZE                                        
003810            SW-CODE DELIMITED BY SIZE                                     
003820            " | " DELIMITED BY SIZE                                       
003830            SW-NAME DELIMITED BY SIZE                                     
003840            " | " DELIMITED BY SIZE                                       
003850            SW-CONTINENT DELIMITED BY SIZE                                
003860            " | " DELIMITED BY SIZE                                       
003870            SW-REGION DELIMITED BY SIZE                                   
003880            " | " DELIMITED BY SIZE                                       
003890            SW-POPULATION DELIMITED BY SIZE                               
003900            " | " DELIMITED BY SIZE                                       
003910            SW-CAPITAL-NAME DELIMITED BY SIZE                             
003920            " |" DELIMITED BY SIZE                                        
003930         INTO MD-COUNTRY-LINE.                                            
003940     WRITE MD-COUNTRY-LINE.                                               
003950 4900-EXIT.                                                               
003960     EXIT.                                                                
003970******************************************************************        
003980*    RUN FOOTER.                                                          
003990 9000-TERMINATE.                                                          
004000     DISPLAY "COUNTRY REPORT - END OF RUN".                               
004010 9000-EXIT.                                                               
004020     EXIT.                                                                
004030******************************************************************        
004040*    ANY NON-ZERO OPEN STATUS LANDS HERE. ALL THREE STATUS                
004050*    FIELDS ARE DISPLAYED SO THE OPERATOR KNOWS WHICH FILE                
004060*    FAILED.                                                              
004070 9999-FILE-ERROR.                                                         
004080     DISPLAY "COUNTRYREPORT - FILE ERROR - RUN ABANDONED".                
004090     DISPLAY "COUNTRY STATUS = " WSS-COUNTRY-STATUS.                      
004100     DISPLAY "CITY    STATUS = " WSS-CITY-STATUS.                         
004110     DISPLAY "MD FILE STATUS = " WSS-MD-STATUS.                           
004120     STOP RUN.                                                            
