000100******************************************************************        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID. 8-7-CITYVALUES.                                              
000130 AUTHOR. J. LACROIX.                                                      
000140 INSTALLATION. DIRECTION DES STATISTIQUES MONDIALES.                      
000150 DATE-WRITTEN. 30/03/1996.                                                
000160 DATE-COMPILED.                                                           
000170 SECURITY. INTERNAL USE ONLY - GEOGRAPHY EXTRACT UNIT.                    
000180******************************************************************        
000190*  CHANGE LOG                                                             
000200*  ----------                                                             
000210*  30/03/1996  J.LACROIX   PR-0239  INITIAL WRITE-UP. GROUPS              
000220*                                   CITIES BY CONTINENT, RANKED           
000230*                                   BY POPULATION WITHIN EACH             
000240*                                   CONTINENT, NO SUBTOTAL LINE.          
000250*  21/01/1999  S.OKORO     Y2K-047  YEAR 2000 REVIEW. NO 2-DIGIT          
000260*                                   YEAR FIELDS. SIGNED OFF.              
000270*  08/06/2005  S.OKORO     CR-1151  DROPPED THE OLD RANDOM-READ           
000280*                                   COUNTRY JOIN - CITY ROWS NOW          
000290*                                   PICK UP THEIR CONTINENT FROM          
000300*                                   AN IN-MEMORY COUNTRY TABLE            
000310*                                   BEFORE THE SORT RUNS.                 
000320*  02/08/2004  R.OKONKWO   PR-0361  PRINTED COLUMN WAS DISTRICT,          
000330*                                   NOT COUNTRY - THE DESK WANTS          
000340*                                   CONTINENT, CITY, COUNTRY,             
000350*                                   POPULATION. COUNTRY NAME IS           
000360*                                   NOW CARRIED IN THE COUNTRY            
000370*                                   TABLE ALONGSIDE CONTINENT.            
000380******************************************************************        
000390 ENVIRONMENT DIVISION.                                                    
000400 CONFIGURATION SECTION.                                                   
000410 SPECIAL-NAMES.                                                           
000420     C01 IS TOP-OF-FORM                                                   
000430     UPSI-0 ON STATUS IS TOPN-REQUESTED                                   
000440            OFF STATUS IS TOPN-NOT-REQUESTED.                             
000450 INPUT-OUTPUT SECTION.                                                    
000460 FILE-CONTROL.                                                            
000470     SELECT COUNTRY-FILE ASSIGN TO "COUNTRY"                              
000480         ORGANIZATION LINE SEQUENTIAL                                     
000490         FILE STATUS IS WSS-COUNTRY-STATUS.                               
000500     SELECT CITY-FILE ASSIGN TO "CITY"                                    
000510         ORGANIZATION LINE SEQUENTIAL                                     
000520         FILE STATUS IS WSS-CITY-STATUS.                                  
000530     SELECT SORT-WORK-FILE ASSIGN TO DISK.                                
000540******************************************************************        
000550 DATA DIVISION.                                                           
000560 FILE SECTION.                                                            
000570 FD  COUNTRY-FILE.                                                        
000580 01  CO-ENREG.                                                            
000590     05 CO-CODE                  PIC X(3).                                
000600     05 CO-NAME                  PIC X(52).                               
000610     05 CO-CONTINENT             PIC X(20).                               
000620     05 CO-REGION                PIC X(26).                               
000630     05 CO-POPULATION            PIC 9(9).                                
000640     05 CO-CAPITAL                PIC 9(9).                               
000650     05 FILLER                   PIC X(11).                               
000660 FD  CITY-FILE.                                                           
000670 01  CI-ENREG.                                                            
000680     05 CI-ID                    PIC 9(9).                                
000690     05 CI-NAME                  PIC X(35).                               
000700     05 CI-COUNTRY-CODE          PIC X(3).                                
000710     05 CI-DISTRICT              PIC X(20).                               
000720     05 CI-POPULATION            PIC 9(9).                                
000730     05 CI-IS-CAPITAL            PIC 9(1).                                
000740         88 CI-CAPITAL-YES           VALUE 1.                             
000750         88 CI-CAPITAL-NO            VALUE 0.                             
000760     05 FILLER                   PIC X(23).                               
000770*    ALTERNATE VIEW OF THE CITY RECORD SPLITTING THE NAME AND             
000780*    DISTRICT BLOCK APART FROM THE COUNTS, USED BY THE BREAK              
000790*    BANNER TO PULL THE DISTRICT WITHOUT DISTURBING CI-ENREG.             
000800 01  CI-ENREG-PLACE-R REDEFINES CI-ENREG.                                 
000810     05 FILLER                   PIC X(9).                                
000820     05 CI-PLACE-BLOCK.                                                   
000830         10 CI-PLACE-NAME         PIC X(35).                              
000840         10 CI-PLACE-CODE         PIC X(3).                               
000850         10 CI-PLACE-DISTRICT     PIC X(20).                              
000860     05 FILLER                   PIC X(33).                               
000870 SD  SORT-WORK-FILE.                                                      
000880 01  SW-RECORD.                                                           
000890     05 SW-CONTINENT             PIC X(20).                               
000900     05 SW-POPULATION            PIC 9(9).                                
000910     05 SW-CITY-NAME             PIC X(35).                               
000920     05 SW-COUNTRY-NAME          PIC X(52).                               
000930     05 FILLER                   PIC X(4).                                
000940******************************************************************        
000950 WORKING-STORAGE SECTION.                                                 
000960*    FILE STATUS WORK FIELDS - STAND-ALONE 77-LEVEL ITEMS, THE            
000970*    SAME WAY THE OLD REGIONS PROGRAM CARRIED ITS FS1/FS2 PAIR,           
000980*    ONE PER FILE RATHER THAN GROUPED UNDER A COMMON 01.                  
000990 77  WSS-COUNTRY-STATUS       PIC 9(02).                                  
001000     88 WSS-COUNTRY-OK           VALUE 00.                                
001010     88 WSS-COUNTRY-EOF          VALUE 10.                                
001020 77  WSS-CITY-STATUS          PIC 9(02).                                  
001030     88 WSS-CITY-OK              VALUE 00.                                
001040     88 WSS-CITY-EOF             VALUE 10.                                
001050 01  WSS-SWITCHES.                                                        
001060     05 WSS-SORT-EOF-SW          PIC X(1) VALUE SPACE.                    
001070         88 WSS-SORT-EOF             VALUE "Y".                           
001080     05 WSS-ROWS-FOUND-SW        PIC X(1) VALUE SPACE.                    
001090         88 WSS-NO-ROWS-FOUND        VALUE "Y".                           
001100     05 FILLER                   PIC X(1).                                
001110 01  WSS-COUNTERS.                                                        
001120     05 WSS-COUNTRY-COUNT        PIC 9(4) COMP VALUE ZERO.                
001130     05 WSS-COUNTRY-IDX          PIC 9(4) COMP VALUE ZERO.                
001140     05 WSS-RETURNED-COUNT       PIC 9(9) COMP VALUE ZERO.                
001150     05 FILLER                   PIC X(1).                                
001160*    IN-MEMORY COUNTRY TABLE (NO KSDS AVAILABLE) - CARRIES THE            
001170*    COUNTRY NAME AND CONTINENT ACROSS TO THE CITY ROW BEFORE             
001180*    THE SORT. INPUT MUST ARRIVE SORTED BY CODE ASCENDING FOR             
001190*    SEARCH ALL TO WORK.                                                  
001200 01  WSS-COUNTRY-TABLE.                                                   
001210     05 WCE-ENTRY OCCURS 300 TIMES                                        
001220             ASCENDING KEY IS WCE-CODE                                    
001230             INDEXED BY WCE-IDX.                                          
001240         10 WCE-CODE              PIC X(3).                               
001250         10 WCE-NAME              PIC X(52).                              
001260         10 WCE-CONTINENT         PIC X(20).                              
001270         10 FILLER                PIC X(1).                               
001280*    WHOLE-TABLE ALPHA ALIAS - CLEARS ALL 300 SLOTS IN ONE                
001290*    MOVE BEFORE THE COUNTRY FILE IS RE-LOADED ON A RESTART.              
001300 01  WSS-COUNTRY-TABLE-ALPHA REDEFINES WSS-COUNTRY-TABLE                  
001310                                 PIC X(22800).                            
001320*    HOLDS THE CONTINENT OF THE ROW LAST PRINTED, TO DETECT               
001330*    THE CONTROL BREAK - CLEARED TO SPACES SO THE FIRST ROW               
001340*    OF THE RUN ALWAYS PRINTS A BANNER.                                   
001350 01  WSS-LAST-CONTINENT          PIC X(20) VALUE SPACES.                  
001360*    PRINT LINE FOR THE CITY-BY-CONTINENT TABLE, WITH A WHOLE-            
001370*    LINE ALPHANUMERIC ALIAS SO IT CAN BE BLANKED IN ONE MOVE.            
001380 01  PR-CITY-LINE.                                                        
001390     05 PR-CITY-NAME              PIC X(35).                              
001400     05 FILLER                    PIC X(1) VALUE SPACE.                   
001410     05 PR-COUNTRY-NAME           PIC X(52).                              
001420     05 FILLER                    PIC X(1) VALUE SPACE.                   
001430     05 PR-POPULATION             PIC ZZZ,ZZZ,ZZ9.                        
001440 01  PR-CITY-LINE-ALPHA REDEFINES PR-CITY-LINE                            
001450                                 PIC X(100).                              
001460 01  PR-BREAK-BANNER.                                                     
001470     05 FILLER                    PIC X(12) VALUE "CONTINENT - ".         
001480     05 PR-BREAK-CONTINENT        PIC X(20).                              
001490******************************************************************        
001500 PROCEDURE DIVISION.                                                      
001510*    MAIN LINE - THE COUNTRY TABLE HAS TO BE LOADED BEFORE THE            
001520*    SORT RUNS SINCE THE INPUT PROCEDURE JOINS EVERY CITY ROW TO          
001530*    ITS CONTINENT AGAINST THIS TABLE, NOT AGAINST THE FILE.              
001540 MAIN-PROCEDURE.                                                          
001550     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
001560     PERFORM 2000-LOAD-COUNTRY-TABLE THRU 2000-EXIT.                      
001570     IF WSS-COUNTRY-COUNT = ZERO                                          
001580         DISPLAY "CITYVALUES - NO COUNTRY ROWS FOUND"                     
001590         SET WSS-NO-ROWS-FOUND TO TRUE                                    
001600     ELSE                                                                 
001610         PERFORM 4000-GROUP-AND-RANK THRU 4000-EXIT                       
001620     END-IF.                                                              
001630     IF WSS-RETURNED-COUNT = ZERO                                         
001640         DISPLAY "CITYVALUES - NO CITY ROWS FOUND"                        
001650     END-IF.                                                              
001660     DISPLAY "CITY VALUES - END OF RUN".                                  
001670     STOP RUN.                                                            
001680******************************************************************        
001690 1000-INITIALIZE.                                                         
001700     MOVE SPACES TO WSS-COUNTRY-TABLE-ALPHA.                              
001710     MOVE SPACES TO WSS-LAST-CONTINENT.                                   
001720     DISPLAY "CITY VALUES - GROUPED BY CONTINENT".                        
001730 1000-EXIT.                                                               
001740     EXIT.                                                                
001750******************************************************************        
001760 2000-LOAD-COUNTRY-TABLE.                                                 
001770     OPEN INPUT COUNTRY-FILE.                                             
001780     IF NOT WSS-COUNTRY-OK                                                
001790         GO TO 9999-FILE-ERROR                                            
001800     END-IF.                                                              
001810     PERFORM 2100-LOAD-ONE-COUNTRY THRU 2100-EXIT                         
001820         UNTIL WSS-COUNTRY-EOF.                                           
001830     CLOSE COUNTRY-FILE.                                                  
001840 2000-EXIT.                                                               
001850     EXIT.                                                                
001860*    CODE, NAME AND CONTINENT ARE ALL KEPT NOW - THE CITY JOIN            
001870*    BELOW NEEDS THE COUNTRY NAME AS WELL AS THE CONTINENT OFF            
001880*    THE COUNTRY SIDE OF THE MATCH.                                       
001890 2100-LOAD-ONE-COUNTRY.                                                   
001900     READ COUNTRY-FILE                                                    
001910         AT END                                                           
001920             SET WSS-COUNTRY-EOF TO TRUE                                  
001930         NOT AT END                                                       
001940             ADD 1 TO WSS-COUNTRY-COUNT                                   
001950             ADD 1 TO WSS-COUNTRY-IDX                                     
001960             MOVE CO-CODE      TO WCE-CODE(WSS-COUNTRY-IDX)               
001970             MOVE CO-NAME      TO WCE-NAME(WSS-COUNTRY-IDX)               
001980             MOVE CO-CONTINENT TO WCE-CONTINENT(WSS-COUNTRY-IDX)          
001990     END-READ.                                                            
002000 2100-EXIT.                                                               
002010     EXIT.                                                                
002020******************************************************************        
002030*    CONTINENT ASCENDING GROUPS THE ROWS FOR THE BREAK BANNER,            
002040*    POPULATION DESCENDING WITHIN EACH GROUP RANKS THE CITIES -           
002050*    ONE SORT VERB DOES BOTH.                                             
002060 4000-GROUP-AND-RANK.                                                     
002070     SORT SORT-WORK-FILE                                                  
002080         ON ASCENDING KEY SW-CONTINENT                                    
002090         ON DESCENDING KEY SW-POPULATION                                  
002100         INPUT PROCEDURE 4100-BUILD-SORT-INPUT                            
002110             THRU 4100-EXIT                                               
002120         OUTPUT PROCEDURE 4500-PROCESS-PARA                               
002130             THRU 4500-EXIT.                                              
002140 4000-EXIT.                                                               
002150     EXIT.                                                                
002160******************************************************************        
002170 4100-BUILD-SORT-INPUT.                                                   
002180     OPEN INPUT CITY-FILE.                                                
002190     IF NOT WSS-CITY-OK                                                   
002200         GO TO 9999-FILE-ERROR                                            
002210     END-IF.                                                              
002220     PERFORM 4200-RELEASE-ONE-CITY THRU 4200-EXIT                         
002230         UNTIL WSS-CITY-EOF.                                              
002240     CLOSE CITY-FILE.                                                     
002250 4100-EXIT.                                                               
002260     EXIT.                                                                
002270*    EVERY CITY ROW IS RELEASED - THIS PROGRAM HAS NO SCOPE               
002280*    SELECTOR, UNLIKE THE OTHER EXTRACTS, SINCE THE DESK WANTS            
002290*    THE WHOLE WORLD GROUPED BY CONTINENT EVERY TIME IT RUNS.             
002300 4200-RELEASE-ONE-CITY.                                                   
002310     READ CITY-FILE                                                       
002320         AT END                                                           
002330             SET WSS-CITY-EOF TO TRUE                                     
002340         NOT AT END                                                       
002350             PERFORM 4300-JOIN-CONTINENT THRU 4300-EXIT                   
002360     END-READ.                                                            
002370 4200-EXIT.                                                               
002380     EXIT.                                                                
002390*    BINARY SEARCH THE COUNTRY TABLE FOR THE CITY'S COUNTRY               
002400*    CODE; A MISS FALLS THROUGH QUIETLY SINCE THE TWO FILES ARE           
002410*    NOT GUARANTEED TO STAY IN STEP. THE PLACE-BLOCK REDEFINE             
002420*    IS USED HERE TO PULL THE CITY NAME OFF THE CITY SIDE.                
002430 4300-JOIN-CONTINENT.                                                     
002440     SEARCH ALL WCE-ENTRY                                                 
002450         AT END                                                           
002460             CONTINUE                                                     
002470         WHEN WCE-CODE(WCE-IDX) = CI-COUNTRY-CODE                         
002480             MOVE WCE-CONTINENT(WCE-IDX) TO SW-CONTINENT                  
002490             MOVE WCE-NAME(WCE-IDX)      TO SW-COUNTRY-NAME               
002500             MOVE CI-POPULATION          TO SW-POPULATION                 
002510             MOVE CI-PLACE-NAME           TO SW-CITY-NAME                 
002520             RELEASE SW-RECORD                                            
002530     END-SEARCH.                                                          
002540 4300-EXIT.                                                               
002550     EXIT.                                                                
002560******************************************************************        
002570*    OUTPUT PROCEDURE OF THE SORT - RUNS ONCE EVERY CITY ROW              
002580*    HAS BEEN RELEASED, SO CONTINENT GROUPS COME BACK COMPLETE            
002590*    AND IN ORDER FOR THE BREAK LOGIC BELOW.                              
002600 4500-PROCESS-PARA.                                                       
002610     MOVE SPACE TO WSS-SORT-EOF-SW.                                       
002620     PERFORM 4600-RETURN-ONE-ROW THRU 4600-EXIT                           
002630         UNTIL WSS-SORT-EOF.                                              
002640 4500-EXIT.                                                               
002650     EXIT.                                                                
002660*    A CONTINENT CHANGE FROM THE LAST ROW PRINTED IS THE                  
002670*    CONTROL BREAK - PRINT THE BANNER ONCE, THEN THE FIRST ROW            
002680*    OF THE NEW GROUP, BEFORE MOVING ON.                                  
002690 4600-RETURN-ONE-ROW.                                                     
002700     RETURN SORT-WORK-FILE                                                
002710         AT END                                                           
002720             SET WSS-SORT-EOF TO TRUE                                     
002730         NOT AT END                                                       
002740             ADD 1 TO WSS-RETURNED-COUNT                                  
002750             IF SW-CONTINENT NOT = WSS-LAST-CONTINENT                     
002760                 PERFORM 4700-PRINT-BREAK-BANNER                          
002770                     THRU 4700-EXIT                                       
002780                 MOVE SW-CONTINENT TO WSS-LAST-CONTINENT                  
002790             END-IF                                                       
002800             PERFORM 4800-PRINT-ROW THRU 4800-EXIT                        
002810     END-RETURN.                                                          
002820 4600-EXIT.                                                               
002830     EXIT.                                                                
002840*    CONSOLE-ONLY BANNER LINE - NO MARKDOWN COUNTERPART, SINCE            
002850*    THIS PROGRAM WRITES NO REPORT FILE AT ALL.                           
002860 4700-PRINT-BREAK-BANNER.                                                 
002870     MOVE SW-CONTINENT TO PR-BREAK-CONTINENT.                             
002880     DISPLAY PR-BREAK-BANNER.                                             
002890 4700-EXIT.                                                               
002900     EXIT.                                                                
002910*    BLANK THE LINE FIRST SO A SHORT CITY OR COUNTRY NAME NEVER           
002920*    SHOWS A LEFTOVER CHARACTER FROM THE PRIOR ROW. THE BREAK             
002930*    BANNER ABOVE ALREADY CARRIES THE CONTINENT, SO THE ROW               
002940*    ITSELF PRINTS ONLY CITY, COUNTRY, POPULATION.                        
002950 4800-PRINT-ROW.                                                          
002960     MOVE SPACES TO PR-CITY-LINE-ALPHA.                                   
002970     MOVE SW-CITY-NAME    TO PR-CITY-NAME.                                
002980     MOVE SW-COUNTRY-NAME TO PR-COUNTRY-NAME.                             
002990     MOVE SW-POPULATION   TO PR-POPULATION.                               
003000     DISPLAY PR-CITY-LINE.                                                
003010 4800-EXIT.                                                               
003020     EXIT.                                                                
003030******************************************************************        
003040 9999-FILE-ERROR.                                                         
003050     DISPLAY "CITYVALUES - FILE ERROR - RUN ABANDONED".                   
003060     DISPLAY "COUNTRY STATUS = " WSS-COUNTRY-STATUS.                      
003070     DISPLAY "CITY    STATUS = " WSS-CITY-STATUS.                         
003080     STOP RUN.                                                            
