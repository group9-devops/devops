000100******************************************************************        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID. 8-3-CAPITALREPORT.                                           
000130 AUTHOR. J. LACROIX.                                                      
000140 INSTALLATION. DIRECTION DES STATISTIQUES MONDIALES.                      
000150 DATE-WRITTEN. 11/06/1989.                                                
000160 DATE-COMPILED.                                                           
000170 SECURITY. INTERNAL USE ONLY - GEOGRAPHY EXTRACT UNIT.                    
000180******************************************************************        
000190*  CHANGE LOG                                                             
000200*  ----------                                                             
000210*  11/06/1989  J.LACROIX   PR-0072  INITIAL WRITE-UP. JOINS THE           
000220*                                   CAPITAL POINTER ON COUNTRY            
000230*                                   TO THE CITY FILE AND RANKS            
000240*                                   THE RESULT BY POPULATION.             
000250*  27/02/1992  J.LACROIX   PR-0140  DROPPED THE THREE RANDOM              
000260*                                   INDEXED FILES USED FOR THIS           
000270*                                   JOIN - CITY NOW LOADED INTO           
000280*                                   AN IN-MEMORY TABLE INSTEAD,           
000290*                                   SEARCHED BY CITY ID (NO KSDS          
000300*                                   AVAILABLE ON THE NEW ENGINE).         
000310*  18/10/1996  P.NGUYEN    PR-0244  ADDED CONTINENT/REGION SCOPE          
000320*                                   SELECTORS AND MARKDOWN OUT.           
000330*  14/09/1998  P.NGUYEN    Y2K-043  YEAR 2000 REVIEW. NO 2-DIGIT          
000340*                                   YEAR FIELDS. SIGNED OFF.              
000350*  06/03/2003  R.OKONKWO   PR-0318  WITHDREW THE SCOPE SELECTOR           
000360*                                   AND MARKDOWN COPY ADDED IN            
000370*                                   1996 - THE STANDARDS BOARD            
000380*                                   RULING IS THIS EXTRACT IS A           
000390*                                   PLAIN CONSOLE LISTING ONLY,           
000400*                                   WORLDWIDE, NO EXCEPTIONS.             
000410******************************************************************        
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM                                                   
000460     UPSI-0 ON STATUS IS TOPN-REQUESTED                                   
000470            OFF STATUS IS TOPN-NOT-REQUESTED.                             
000480 INPUT-OUTPUT SECTION.                                                    
000490 FILE-CONTROL.                                                            
000500*    PHASE-2-FILE                                                         
000510     SELECT COUNTRY-FILE ASSIGN TO "COUNTRY"                              
000520         ORGANIZATION LINE SEQUENTIAL                                     
000530         FILE STATUS IS WSS-COUNTRY-STATUS.                               
000540*    PHASE-3-FILE                                                         
000550     SELECT CITY-FILE ASSIGN TO "CITY"                                    
000560         ORGANIZATION LINE SEQUENTIAL                                     
000570         FILE STATUS IS WSS-CITY-STATUS.                                  
000580     SELECT SORT-WORK-FILE ASSIGN TO DISK.                                
000590******************************************************************        
000600 DATA DIVISION.                                                           
000610 FILE SECTION.                                                            
000620*    PHASE-2-FILE                                                         
000630 FD  COUNTRY-FILE.                                                        
000640 01  CO-ENREG.                                                            
000650     05 CO-CODE                  PIC X(3).                                
000660     05 CO-NAME                  PIC X(52).                               
000670     05 CO-CONTINENT             PIC X(20).                               
000680     05 CO-REGION                PIC X(26).                               
000690     05 CO-POPULATION            PIC 9(9).                                
000700     05 CO-CAPITAL                PIC 9(9).                               
000710     05 FILLER                   PIC X(11).                               
000720*    PHASE-3-FILE                                                         
000730 FD  CITY-FILE.                                                           
000740 01  CI-ENREG.                                                            
000750     05 CI-ID                    PIC 9(9).                                
000760     05 CI-NAME                  PIC X(35).                               
000770     05 CI-COUNTRY-CODE          PIC X(3).                                
000780     05 CI-DISTRICT              PIC X(20).                               
000790     05 CI-POPULATION            PIC 9(9).                                
000800     05 CI-IS-CAPITAL            PIC 9(1).                                
000810         88 CI-CAPITAL-YES           VALUE 1.                             
000820         88 CI-CAPITAL-NO            VALUE 0.                             
000830     05 FILLER                   PIC X(23).                               
000840 SD  SORT-WORK-FILE.                                                      
000850 01  SW-RECORD.                                                           
000860     05 SW-POPULATION            PIC 9(9).                                
000870     05 SW-CITY-NAME             PIC X(35).                               
000880     05 SW-COUNTRY-NAME          PIC X(52).                               
000890     05 FILLER                   PIC X(4).                                
000900******************************************************************        
000910 WORKING-STORAGE SECTION.                                                 
000920*    FILE STATUS WORK FIELDS - STAND-ALONE 77-LEVEL ITEMS PER             
000930*    THE SHOP'S OWN HABIT, ONE PER FILE, RATHER THAN GROUPED              
000940*    UNDER A COMMON 01.                                                   
000950 77  WSS-COUNTRY-STATUS       PIC 9(02).                                  
000960     88 WSS-COUNTRY-OK           VALUE 00.                                
000970     88 WSS-COUNTRY-EOF          VALUE 10.                                
000980 77  WSS-CITY-STATUS          PIC 9(02).                                  
000990     88 WSS-CITY-OK              VALUE 00.                                
001000     88 WSS-CITY-EOF             VALUE 10.                                
001010 01  WSS-SWITCHES.                                                        
001020     05 WSS-SORT-EOF-SW          PIC X(1) VALUE SPACE.                    
001030         88 WSS-SORT-EOF             VALUE "Y".                           
001040     05 WSS-ROWS-FOUND-SW        PIC X(1) VALUE SPACE.                    
001050         88 WSS-NO-ROWS-FOUND        VALUE "Y".                           
001060     05 FILLER                   PIC X(2).                                
001070*    TOP-N LIMIT, ACCEPTED AS TEXT, REDEFINED FOR ARITHMETIC.             
001080*    LEFT IN PLACE BY THE 2003 STANDARDS CLEAN-UP - AN OPERATOR           
001090*    SUPPLIED LIMIT IS NOT THE SCOPE SELECTOR THE BOARD OBJECTED          
001100*    TO, SO IT STAYS.                                                     
001110 01  WSS-LIMIT-PARM              PIC X(4) VALUE SPACES.                   
001120 01  WSS-LIMIT-NUMERIC REDEFINES WSS-LIMIT-PARM                           
001130                                 PIC 9(4).                                
001140     88 WSS-LIMIT-NOT-SET        VALUE ZERO.                              
001150 01  WSS-COUNTERS.                                                        
001160     05 WSS-CITY-COUNT           PIC 9(6) COMP VALUE ZERO.                
001170     05 WSS-CITY-IDX             PIC 9(6) COMP VALUE ZERO.                
001180     05 WSS-RETURNED-COUNT       PIC 9(9) COMP VALUE ZERO.                
001190     05 FILLER                   PIC X(1).                                
001200*    IN-MEMORY CITY TABLE (NO KSDS AVAILABLE) - SEARCHED HERE             
001210*    INSTEAD OF A RANDOM READ AGAINST A KEYED CITY FILE, SINCE            
001220*    THIS SHOP HAS NO INDEXED CITY FILE TO READ BY ID. INPUT              
001230*    MUST ARRIVE SORTED BY CITY ID ASCENDING FOR SEARCH ALL               
001240*    TO WORK.                                                             
001250 01  WSS-CITY-TABLE.                                                      
001260     05 WCI-ENTRY OCCURS 5000 TIMES                                       
001270             ASCENDING KEY IS WCI-ID                                      
001280             INDEXED BY WCI-IDX.                                          
001290         10 WCI-ID                PIC 9(9).                               
001300         10 WCI-NAME              PIC X(35).                              
001310         10 FILLER                PIC X(2).                               
001320*    WHOLE-TABLE ALPHA ALIAS - CLEARS ALL 5000 SLOTS IN ONE               
001330*    MOVE BEFORE THE CITY FILE IS RE-LOADED ON A RESTART.                 
001340 01  WSS-CITY-TABLE-ALPHA REDEFINES WSS-CITY-TABLE                        
001350                                 PIC X(230000).                           
001360*    PRINT LINE FOR THE RANKED CAPITAL TABLE, WITH A WHOLE-LINE           
001370*    ALPHANUMERIC ALIAS SO IT CAN BE BLANKED IN ONE MOVE.                 
001380 01  PR-CAPITAL-LINE.                                                     
001390     05 PR-CITY-NAME               PIC X(35).                             
001400     05 FILLER                     PIC X(1) VALUE SPACE.                  
001410     05 PR-COUNTRY-NAME            PIC X(52).                             
001420     05 FILLER                     PIC X(1) VALUE SPACE.                  
001430     05 PR-POPULATION              PIC ZZZ,ZZZ,ZZ9.                       
001440 01  PR-CAPITAL-LINE-ALPHA REDEFINES PR-CAPITAL-LINE                      
001450                                 PIC X(89).                               
001460******************************************************************        
001470 PROCEDURE DIVISION.                                                      
001480*    MAIN LINE - THE CITY TABLE HAS TO BE LOADED FIRST SINCE              
001490*    THE CAPITAL JOIN BELOW SEARCHES IT BY CITY ID; AN EMPTY              
001500*    CITY FILE SKIPS THE RANKING PASS ENTIRELY.                           
001510 0000-MAIN-PROCEDURE.                                                     
001520     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
001530     PERFORM 2000-LOAD-CITY-TABLE THRU 2000-EXIT.                         
001540     IF WSS-CITY-COUNT = ZERO                                             
001550         DISPLAY "CAPITALREPORT - NO CITY ROWS FOUND"                     
001560         SET WSS-NO-ROWS-FOUND TO TRUE                                    
001570     ELSE                                                                 
001580         PERFORM 4000-RANK-CAPITALS THRU 4000-EXIT                        
001590     END-IF.                                                              
001600     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
001610     STOP RUN.                                                            
001620******************************************************************        
001630*    WHOLE-WORLD, EVERY COUNTRY'S CAPITAL - NO SCOPE SELECTOR             
001640*    ON THIS EXTRACT SINCE THE 2003 STANDARDS CLEAN-UP.                   
001650 1000-INITIALIZE.                                                         
001660     MOVE SPACES TO WSS-LIMIT-PARM.                                       
001670     MOVE SPACES TO WSS-CITY-TABLE-ALPHA.                                 
001680     DISPLAY "CAPITAL CITY REPORT - RANKED BY POPULATION".                
001690 1000-EXIT.                                                               
001700     EXIT.                                                                
001710******************************************************************        
001720 2000-LOAD-CITY-TABLE.                                                    
001730     OPEN INPUT CITY-FILE.                                                
001740     IF NOT WSS-CITY-OK                                                   
001750         GO TO 9999-FILE-ERROR                                            
001760     END-IF.                                                              
001770     PERFORM 2100-LOAD-ONE-CITY THRU 2100-EXIT                            
001780         UNTIL WSS-CITY-EOF.                                              
001790     CLOSE CITY-FILE.                                                     
001800 2000-EXIT.                                                               
001810     EXIT.                                                                
001820*    ONLY THE ID AND NAME ARE KEPT - THAT IS ALL THE CAPITAL              
001830*    JOIN BELOW NEEDS OFF THE CITY SIDE OF THE MATCH.                     
001840 2100-LOAD-ONE-CITY.                                                      
001850     READ CITY-FILE                                                       
001860         AT END                                                           
001870             SET WSS-CITY-EOF TO TRUE                                     
001880         NOT AT END                                                       
001890             ADD 1 TO WSS-CITY-COUNT                                      
001900             ADD 1 TO WSS-CITY-IDX                                        
001910             MOVE CI-ID     TO WCI-ID(WSS-CITY-IDX)                       
001920             MOVE CI-NAME   TO WCI-NAME(WSS-CITY-IDX)                     
001930     END-READ.                                                            
001940 2100-EXIT.                                                               
001950     EXIT.                                                                
001960******************************************************************        
001970*    INPUT PROCEDURE JOINS COUNTRY TO ITS CAPITAL CITY AND                
001980*    RELEASES EVERY MATCH; OUTPUT PROCEDURE APPLIES THE TOP-N             
001990*    LIMIT, IF ONE IS SET, AND PRINTS THE RANKED TABLE.                   
002000 4000-RANK-CAPITALS.                                                      
002010     SORT SORT-WORK-FILE                                                  
002020         ON DESCENDING KEY SW-POPULATION                                  
002030         INPUT PROCEDURE 4100-BUILD-SORT-INPUT                            
002040             THRU 4100-EXIT                                               
002050         OUTPUT PROCEDURE 4500-PRODUCE-OUTPUT                             
002060             THRU 4500-EXIT.                                              
002070 4000-EXIT.                                                               
002080     EXIT.                                                                
002090******************************************************************        
002100 4100-BUILD-SORT-INPUT.                                                   
002110     OPEN INPUT COUNTRY-FILE.                                             
002120     IF NOT WSS-COUNTRY-OK                                                
002130         GO TO 9999-FILE-ERROR                                            
002140     END-IF.                                                              
002150     PERFORM 4200-RELEASE-ONE-CAPITAL THRU 4200-EXIT                      
002160         UNTIL WSS-COUNTRY-EOF.                                           
002170     CLOSE COUNTRY-FILE.                                                  
002180 4100-EXIT.                                                               
002190     EXIT.                                                                
002200*    A ZERO CAPITAL MEANS THE COUNTRY HAS NO CAPITAL ON FILE -            
002210*    SKIP IT RATHER THAN JOIN AGAINST A CITY ID THAT DOES NOT             
002220*    EXIST.                                                               
002230 4200-RELEASE-ONE-CAPITAL.                                                
002240     READ COUNTRY-FILE                                                    
002250         AT END                                                           
002260             SET WSS-COUNTRY-EOF TO TRUE                                  
002270         NOT AT END                                                       
002280             IF CO-CAPITAL NOT = ZERO                                     
002290                 PERFORM 4300-JOIN-AND-RELEASE THRU 4300-EXIT             
002300             END-IF                                                       
002310     END-READ.                                                            
002320 4200-EXIT.                                                               
002330     EXIT.                                                                
002340*    BINARY SEARCH THE CITY TABLE FOR THE CAPITAL'S ID; A MISS            
002350*    FALLS THROUGH QUIETLY SINCE THE CITY FILE AND COUNTRY FILE           
002360*    ARE NOT GUARANTEED TO AGREE ON EVERY REQUEST.                        
002370 4300-JOIN-AND-RELEASE.                                                   
002380     SEARCH ALL WCI-ENTRY                                                 
002390         AT END                                                           
002400             CONTINUE                                                     
002410         WHEN WCI-ID(WCI-IDX) = CO-CAPITAL                                
002420             MOVE CO-POPULATION TO SW-POPULATION                          
002430             MOVE WCI-NAME(WCI-IDX)                                       
002440                  TO SW-CITY-NAME                                         
002450             MOVE CO-NAME       TO SW-COUNTRY-NAME                        
002460             RELEASE SW-RECORD                                            
002470     END-SEARCH.                                                          
002480 4300-EXIT.                                                               
002490     EXIT.                                                                
002500******************************************************************        
002510*    OUTPUT PROCEDURE OF THE SORT - RUNS ONCE THE INPUT SIDE              
002520*    HAS RELEASED EVERY MATCHING ROW, SO THE SORTED SET IS                
002530*    COMPLETE BEFORE THE FIRST RETURN.                                    
002540 4500-PRODUCE-OUTPUT.                                                     
002550     MOVE SPACE TO WSS-SORT-EOF-SW.                                       
002560     PERFORM 4600-RETURN-ONE-ROW THRU 4600-EXIT                           
002570         UNTIL WSS-SORT-EOF.                                              
002580     IF WSS-RETURNED-COUNT = ZERO                                         
002590         SET WSS-NO-ROWS-FOUND TO TRUE                                    
002600         DISPLAY "CAPITALREPORT - NO CAPITALS ON FILE"                    
002610     END-IF.                                                              
002620 4500-EXIT.                                                               
002630     EXIT.                                                                
002640*    THE SORT ALREADY PUT THE ROWS IN RANK ORDER - THIS JUST              
002650*    COUNTS THEM OUT UNTIL THE SORT WORK FILE RUNS DRY.                   
002660 4600-RETURN-ONE-ROW.                                                     
002670     RETURN SORT-WORK-FILE                                                
002680         AT END                                                           
002690             SET WSS-SORT-EOF TO TRUE                                     
002700         NOT AT END                                                       
002710             PERFORM 4700-HANDLE-ROW THRU 4700-EXIT                       
002720     END-RETURN.                                                          
002730 4600-EXIT.                                                               
002740     EXIT.                                                                
002750*    THE SORT ALREADY DID THE ORDERING - ALL THIS PARAGRAPH DOES          
002760*    IS COUNT ROWS OUT AND STOP THE MOMENT THE LIMIT PARM IS              
002770*    EXCEEDED, IF ONE WAS SET.                                            
002780 4700-HANDLE-ROW.                                                         
002790     ADD 1 TO WSS-RETURNED-COUNT.                                         
002800     IF NOT WSS-LIMIT-NOT-SET                                             
002810         AND WSS-RETURNED-COUNT > WSS-LIMIT-NUMERIC                       
002820         SET WSS-SORT-EOF TO TRUE                                         
002830     ELSE                                                                 
002840         PERFORM 4800-PRINT-ROW THRU 4800-EXIT                            
002850     END-IF.                                                              
002860 4700-EXIT.                                                               
002870     EXIT.                                                                
002880*    BLANK THE LINE FIRST SO A SHORT CITY OR COUNTRY NAME NEVER           
002890*    SHOWS A LEFTOVER CHARACTER FROM THE PRIOR ROW.                       
002900 4800-PRINT-ROW.                                                          
002910     MOVE SPACES TO PR-CAPITAL-LINE-ALPHA.                                
002920     MOVE SW-CITY-NAME    TO PR-CITY-NAME.                                
002930     MOVE SW-COUNTRY-NAME TO PR-COUNTRY-NAME.                             
002940     MOVE SW-POPULATION   TO PR-POPULATION.                               
002950     DISPLAY PR-CAPITAL-LINE.                                             
002960 4800-EXIT.                                                               
002970     EXIT.                                                                
002980******************************************************************        
002990 9000-TERMINATE.                                                          
003000     DISPLAY "CAPITAL CITY REPORT - END OF RUN".                          
003010 9000-EXIT.                                                               
003020     EXIT.                                                                
003030******************************************************************        
003040 9999-FILE-ERROR.                                                         
003050     DISPLAY "CAPITALREPORT - FILE ERROR - RUN ABANDONED".                
003060     DISPLAY "COUNTRY STATUS = " WSS-COUNTRY-STATUS.                      
003070     DISPLAY "CITY    STATUS = " WSS-CITY-STATUS.                         
003080     STOP RUN.                                                            
